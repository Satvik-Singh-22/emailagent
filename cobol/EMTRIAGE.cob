000100 IDENTIFICATION                            DIVISION.
000200 PROGRAM-ID.    EMTRIAGE.
000300 AUTHOR.        W S CORDEIRO.
000400 INSTALLATION.  PRAIRIE MUTUAL INSURANCE CO - UNIDADE DE
000500                 CORRESPONDENCIA - DIVISAO DE PROCESSAMENTO DE
000600                 DADOS.
000700 DATE-WRITTEN.  14/03/1984.
000800 DATE-COMPILED.
000900 SECURITY.      USO INTERNO - DIVISAO DE PROCESSAMENTO DE DADOS.
001000*=================================================================
001100*== PROGRAMA    : EMTRIAGE
001200*== OBJETIVO    : TRIAGEM BATCH DA CORRESPONDENCIA ELETRONICA DO
001300*==               DIA, COM CLASSIFICACAO DO REMETENTE, LEITURA
001400*==               DE INTENCAO/URGENCIA, CALCULO DE PRIORIDADE,
001500*==               SINALIZACAO DE RISCO, TRIAGEM DE RESPOSTA-A-
001600*==               TODOS, MINUTA DE RESPOSTA-PADRAO E PAINEL DE
001700*==               METRICAS DE FECHAMENTO DE LOTE.
001800*== CONSULTORIA : -
001900*=================================================================
002000*== HISTORICO DE ALTERACOES
002100*-----------------------------------------------------------------
002200*  14/03/1984  WSC  0000  PROGRAMA ORIGINAL - TRIAGEM DE          CR-0000 
002300*                         CORRESPONDENCIA DE PAPEL PARA AS MESAS
002400*                         DE SINISTRO, SUBSCRICAO E JURIDICO.
002500*  02/09/1985  WSC  0041  INCLUSAO DO PAINEL DE FECHAMENTO DE     CR-0041 
002600*                         LOTE (CONTROLE TOTAIS).
002700*  19/11/1986  RBT  0077  AJUSTE NA CLASSIFICACAO DE REMETENTE -  CR-0077 
002800*                         CADASTRO DE CORRESPONDENTES VIP.
002900*  23/04/1988  RBT  0103  INCLUIDA REGRA DE BLOQUEIO DE RESPOSTA  CR-0103 
003000*                         A MULTIPLOS DESTINATARIOS (MESA JURID).
003100*  07/01/1990  MLK  0138  REVISAO GERAL DAS TABELAS DE PALAVRAS-  CR-0138 
003200*                         CHAVE DE URGENCIA A PEDIDO DA MESA DE
003300*                         SINISTROS.
003400*  30/06/1991  MLK  0156  INCLUSAO DO SINALIZADOR DE DADOS        CR-0156 
003500*                         PESSOAIS (PII) NA CORRESPONDENCIA.
003600*  11/02/1993  DJP  0184  CALCULO DE PONTUACAO DE PRIORIDADE      CR-0184 
003700*                         REESCRITO EM 7 FATORES PONDERADOS.
003800*  22/08/1994  DJP  0201  AJUSTE DE ARREDONDAMENTO NO FATOR DE    CR-0201 
003900*                         PALAVRAS-CHAVE DE URGENCIA DO ASSUNTO.
004000*  05/05/1996  ANF  0233  INCLUSAO DA REGRA DE ESCLARECIMENTO DE  CR-0233 
004100*                         MINUTA ANTES DO ENVIO AO REVISOR.
004200*  18/12/1997  ANF  0255  PREPARACAO PARA VIRADA DO SECULO -      CR-0255 
004300*                         DATA DE EXECUCAO PASSA A 4 DIGITOS DE
004400*                         ANO (AAAA) EM TODAS AS AREAS DE DATA.
004500*  09/06/1998  ANF  0261  CONVERSAO DO CANAL DE ENTRADA DE        CR-0261 
004600*                         CORRESPONDENCIA DE PAPEL PARA CORREIO
004700*                         ELETRONICO (PROJETO E-MAIL 99) - LAYOUT
004800*                         DE ENTRADA REFEITO, PARAGRAFOS DE
004900*                         TRIAGEM REAPROVEITADOS.
005000*  14/01/1999  ANF  0266  INCLUSAO DA TRIAGEM DE RISCO DE         CR-0266 
005100*                         RESPOSTA-A-TODOS E DA MINUTA-PADRAO DE
005200*                         RESPOSTA POR TIPO DE INTENCAO.
005300*  27/07/1999  RBT  0270  INCLUSAO DO PAINEL DE METRICAS NO       CR-0270 
005400*                         FORMATO DE CAIXA (RELATORIO EMTRMET).
005500*  03/02/2000  ANF  0281  FECHAMENTO DO PROJETO VIRADA DO SECULO  CR-0281 
005600*                         - CONFERIDAS TODAS AS AREAS DE WRK-DATA
005700*                         NO PRIMEIRO LOTE DE JANEIRO/2000, SEM
005800*                         OCORRENCIAS. NENHUM AJUSTE DE CODIGO
005900*                         FOI NECESSARIO, SO CONFERENCIA.
006000*  14/09/2001  RBT  0288  AJUSTE NO FATOR DE IMPACTO DE NEGOCIO - CR-0288 
006100*                         PALAVRAS-CHAVE DE MISSAO CRITICA DA
006200*                         LISTA KW-MIS AMPLIADAS A PEDIDO DA
006300*                         MESA DE SUBSCRICAO.
006400*  02/10/2001  RBT  0289  ROTINA DE LEITURA DO ARQUIVO DE ENTRADA CR-0289 
006500*                         REFEITA COM DESVIO PARA O PARAGRAFO DE
006600*                         ERRO, NO PADRAO JA USADO NAS DEMAIS
006700*                         ROTINAS DE ABERTURA DE ARQUIVO.
006800*=================================================================
006900*-----------------------------------------------------------------
007000 ENVIRONMENT                               DIVISION.
007100 CONFIGURATION                             SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS CLASSE-MINUSCULA IS "a" THRU "z"
007500     CLASS CLASSE-MAIUSCULA IS "A" THRU "Z"
007600     CLASS CLASSE-NUMERICA  IS "0" THRU "9".
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT                              SECTION.
007900 FILE-CONTROL.
008000     SELECT EMAIL-IN   ASSIGN TO EMAILIN
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS FS-EMAIL-IN.
008300
008400     SELECT TRIAGE-OUT ASSIGN TO TRIAGOUT
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS IS FS-TRIAGE-OUT.
008700
008800     SELECT METRICS-RPT ASSIGN TO METRRPT
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS FS-METRICS-RPT.
009100*-----------------------------------------------------------------
009200 DATA                                      DIVISION.
009300 FILE                                      SECTION.
009400*----------------------------------------------------------------*
009500*     ENTRADA -  CORRESPONDENCIA ELETRONICA DO DIA (EMAIL-IN)
009600*                               LRECL = 525
009700*----------------------------------------------------------------*
009800 FD  EMAIL-IN
009900     RECORDING MODE IS F.
010000     COPY "#EMLREC".
010100
010200*----------------------------------------------------------------*
010300*     SAIDA   -  CORRESPONDENCIA TRIADA (TRIAGE-OUT)
010400*                               LRECL = 212
010500*----------------------------------------------------------------*
010600 FD  TRIAGE-OUT
010700     RECORDING MODE IS F.
010800     COPY "#TRGREC".
010900
011000*----------------------------------------------------------------*
011100*     SAIDA   -  PAINEL DE METRICAS DE FECHAMENTO DE LOTE
011200*----------------------------------------------------------------*
011300 FD  METRICS-RPT
011400     RECORDING MODE IS F.
011500 01  REG-METRICS-RPT              PIC X(057).
011600*-----------------------------------------------------------------
011700 WORKING-STORAGE                           SECTION.
011800*-----------------------------------------------------------------
011900 01  FILLER                       PIC X(040) VALUE
012000     "*** AREA DE STATUS DE ARQUIVO ***".
012100
012200 77  FS-EMAIL-IN                  PIC X(002) VALUE "00".
012300 77  FS-TRIAGE-OUT                PIC X(002) VALUE "00".
012400 77  FS-METRICS-RPT               PIC X(002) VALUE "00".
012500
012600*-----------------------------------------------------------------
012700 01  FILLER                       PIC X(040) VALUE
012800     "*** BANNER DE DATA DE EXECUCAO ***".
012900
013000 01  WRK-DATA-EXEC                PIC 9(008).
013100 01  WRK-DATA-EXEC-R REDEFINES WRK-DATA-EXEC.
013200     05  WRK-EXEC-ANO             PIC 9(004).
013300     05  WRK-EXEC-MES             PIC 9(002).
013400     05  WRK-EXEC-DIA             PIC 9(002).
013500
013600*-----------------------------------------------------------------
013700 01  FILLER                       PIC X(040) VALUE
013800     "*** AREAS DE TEXTO DE UM EMAIL (SCAN) ***".
013900
014000 01  WRK-TEXTO-RAW.
014100     05  WRK-SUBJ-RAW             PIC X(060).
014200     05  WRK-SEP-1                PIC X(001) VALUE SPACE.
014300     05  WRK-BODY-RAW             PIC X(200).
014400
014500 01  WRK-TEXTO-RAW-CHARS REDEFINES WRK-TEXTO-RAW
014600         OCCURS 261 TIMES INDEXED BY WRK-CHAR-IX
014700         PIC X(001).
014800
014900 01  WRK-TEXTO.
015000     05  WRK-TXT-BORDA-1          PIC X(001) VALUE SPACE.
015100     05  WRK-SUBJ-MIN             PIC X(060).
015200     05  WRK-SEP-2                PIC X(001) VALUE SPACE.
015300     05  WRK-BODY-MIN             PIC X(200).
015400     05  WRK-TXT-BORDA-2          PIC X(001) VALUE SPACE.
015500
015600 01  WRK-SUBJ-SOZINHO.
015700     05  WRK-SSO-BORDA-1          PIC X(001) VALUE SPACE.
015800     05  WRK-SSO-TEXTO            PIC X(060).
015900     05  WRK-SSO-BORDA-2          PIC X(001) VALUE SPACE.
016000
016100*-----------------------------------------------------------------
016200 01  FILLER                       PIC X(040) VALUE
016300     "*** VARIAVEIS DO VERIFICADOR DE SUBSTR ***".
016400
016500 01  WRK-PADRAO                   PIC X(020).
016600 01  WRK-PADRAO-LEN               PIC 9(002) COMP.
016700 01  WRK-PADRAO-PESO              PIC 9(002) COMP.
016800 01  WRK-ACHOU                    PIC X(001).
016900 01  WRK-ACHOU-SUBJ               PIC X(001).
017000 01  WRK-ACHOU-CORPOSO            PIC X(001).
017100 01  WRK-CI                       PIC 9(004) COMP.
017200 01  WRK-CI-LIMITE                PIC S9(004) COMP.
017300 01  WRK-IDX                      PIC 9(004) COMP.
017400 01  WRK-SUB                      PIC 9(004) COMP.
017500
017600*-----------------------------------------------------------------
017700 01  FILLER                       PIC X(040) VALUE
017800     "*** CONTADORES DE OCORRENCIA DE PALAVRA ***".
017900
018000 01  WRK-CNT-BAIXA                PIC 9(002) COMP.
018100 01  WRK-CNT-RTU                  PIC 9(002) COMP.
018200 01  WRK-CNT-ALTA                 PIC 9(002) COMP.
018300 01  WRK-CNT-TSE                  PIC 9(002) COMP.
018400 01  WRK-CNT-REC                  PIC 9(002) COMP.
018500 01  WRK-CNT-NEG                  PIC 9(002) COMP.
018600 01  WRK-CNT-IMP                  PIC 9(002) COMP.
018700 01  WRK-CNT-EXCLAM               PIC 9(002) COMP.
018800 01  WRK-CNT-INTERR               PIC 9(002) COMP.
018900 01  WRK-CNT-PALAVRA-MAI          PIC 9(002) COMP.
019000
019100 01  WRK-FND-PRZ                  PIC X(001).
019200 01  WRK-FND-ACAO                 PIC X(001).
019300 01  WRK-FND-PERGUNTA             PIC X(001).
019400 01  WRK-FND-SEGUE                PIC X(001).
019500 01  WRK-FND-VRB                  PIC X(001).
019600 01  WRK-FND-HOJE-ASAP            PIC X(001).
019700 01  WRK-FND-BNG                  PIC X(001).
019800 01  WRK-FND-BP8                  PIC X(001).
019900 01  WRK-FND-BP5                  PIC X(001).
020000 01  WRK-FND-PII                  PIC X(001).
020100 01  WRK-FND-MIS                  PIC X(001).
020200 01  WRK-FLAG-TMP1                PIC X(001).
020300 01  WRK-FLAG-TMP2                PIC X(001).
020400
020500*-----------------------------------------------------------------
020600 01  FILLER                       PIC X(040) VALUE
020700     "*** RESULTADO DO SCANNER DE INTENCAO (U1) ***".
020800
020900 01  WRK-URG-SCORE                PIC S9(004) COMP.
021000 01  WRK-ACAO-REQ                 PIC X(001).
021100 01  WRK-PERGUNTA                 PIC X(001).
021200 01  WRK-SEGUE-CONTATO            PIC X(001).
021300 01  WRK-COMPLAINT-FLAG           PIC X(001).
021400 01  WRK-QTD-INTENTS              PIC 9(002) COMP.
021500 01  WRK-INTENT-TAB.
021600     05  WRK-INTENT-SLOT OCCURS 8 TIMES PIC X(012).
021700
021800*-----------------------------------------------------------------
021900 01  FILLER                       PIC X(040) VALUE
022000     "*** CLASSIFICACAO DO REMETENTE (U2) ***".
022100
022200 01  WRK-SENDER-TYPE              PIC X(008).
022300 01  WRK-IS-VIP                   PIC X(001).
022400 01  WRK-IS-INTERNO               PIC X(001).
022500 01  WRK-FROM-LOCAL               PIC X(040).
022600 01  WRK-FROM-DOMINIO             PIC X(040).
022700 01  WRK-FROM-DOMINIO-LEN         PIC 9(002) COMP.
022800
022900*-----------------------------------------------------------------
023000 01  FILLER                       PIC X(040) VALUE
023100     "*** PONTUACAO DE PRIORIDADE (U3) ***".
023200
023300 01  WRK-PRI-TOTAL                PIC S9(005) COMP.
023400 01  WRK-FAT-REMETENTE            PIC S9(004) COMP.
023500 01  WRK-FAT-URGENCIA             PIC S9(004) COMP.
023600 01  WRK-FAT-ACAO                 PIC S9(004) COMP.
023700 01  WRK-FAT-IDADE                PIC S9(004) COMP.
023800 01  WRK-FAT-THREAD                PIC S9(004) COMP.
023900 01  WRK-FAT-CATEGORIA            PIC S9(004) COMP.
024000 01  WRK-FAT-IMPACTO               PIC S9(004) COMP.
024100 01  WRK-QTD-SINAIS                PIC 9(002) COMP.
024200 01  WRK-PRIORITY-LVL               PIC X(012).
024300 01  WRK-CATEGORIA                  PIC X(010).
024400 01  WRK-FILTRO-PRIORIDADE          PIC X(012) VALUE "ANY".
024500 01  WRK-PASSOU-FILTRO              PIC X(001).
024600
024700*-----------------------------------------------------------------
024800 01  FILLER                       PIC X(040) VALUE
024900     "*** SINALIZADORES DE RISCO E APROVACAO (U4/U5) ***".
025000
025100 01  WRK-FLAG-LEGAL                PIC X(001).
025200 01  WRK-FLAG-FINANC                PIC X(001).
025300 01  WRK-FLAG-EXTERNO               PIC X(001).
025400 01  WRK-FLAG-AMBIGUO               PIC X(001).
025500 01  WRK-FLAG-PII                   PIC X(001).
025600 01  WRK-QTD-FLAGS                  PIC 9(002) COMP.
025700 01  WRK-APROVACAO                  PIC X(012).
025800
025900 01  WRK-RISCO-LINHA                PIC X(060).
026000 01  WRK-RISCO-TAB REDEFINES WRK-RISCO-LINHA
026100         OCCURS 12 TIMES INDEXED BY WRK-RISCO-IX
026200         PIC X(005).
026300
026400 01  WRK-RISCO-PTR                  PIC 9(003) COMP.
026500
026600*-----------------------------------------------------------------
026700 01  FILLER                       PIC X(040) VALUE
026800     "*** RISCO DE RESPOSTA-A-TODOS (U6) ***".
026900
027000 01  WRK-REPLY-TOTAL                PIC 9(003) COMP.
027100 01  WRK-EXT-CONT                   PIC 9(003) COMP.
027200 01  WRK-INT-CONT                   PIC 9(003) COMP.
027300 01  WRK-RESPTODOS-RISCO            PIC X(008).
027400 01  WRK-BLOQUEADO                  PIC X(001).
027500 01  WRK-ENDERECO                   PIC X(040).
027600 01  WRK-END-LOCAL                  PIC X(040).
027700 01  WRK-END-DOMINIO                PIC X(040).
027800 01  WRK-END-TAB.
027900     05  WRK-END-SLOT OCCURS 5 TIMES PIC X(040).
028000
028100*-----------------------------------------------------------------
028200 01  FILLER                       PIC X(040) VALUE
028300     "*** MINUTA DE RESPOSTA E ESCLARECIMENTO (U7/U8) ***".
028400
028500 01  WRK-TEMPLATE-KEY                PIC X(010).
028600 01  WRK-CORPO-MINUTA                PIC X(130).
028700 01  WRK-CORPO-LEN                   PIC 9(003) COMP.
028800 01  WRK-ASSUNTO-RESP                PIC X(064).
028900 01  WRK-ESCLARECER                  PIC X(001).
029000 01  WRK-CNT-MIS                     PIC 9(002) COMP.
029100
029200*-----------------------------------------------------------------
029300 01  FILLER                       PIC X(040) VALUE
029400     "*** PAINEL DE METRICAS DE FECHAMENTO (U10) ***".
029500
029600 01  ACU-TOTAL                       PIC 9(004) COMP.
029700 01  ACU-HIGH                        PIC 9(004) COMP.
029800 01  ACU-MEDIUM                      PIC 9(004) COMP.
029900 01  ACU-LOW                         PIC 9(004) COMP.
030000 01  ACU-NOTREQ                      PIC 9(004) COMP.
030100 01  ACU-DRAFTS                      PIC 9(004) COMP.
030200 01  ACU-BLOCKED                     PIC 9(004) COMP.
030300 01  ACU-VIP                         PIC 9(004) COMP.
030400 01  ACU-APROVACAO                   PIC 9(004) COMP.
030500 01  ACU-TEMPO                       PIC 9(005) COMP.
030600
030700 01  WRK-CAT-NOME-TAB.
030800     05  FILLER                  PIC X(012) VALUE "LEGAL".
030900     05  FILLER                  PIC X(012) VALUE "FINANCE".
031000     05  FILLER                  PIC X(012) VALUE "IT".
031100     05  FILLER                  PIC X(012) VALUE "HR".
031200     05  FILLER                  PIC X(012) VALUE "MEETING".
031300     05  FILLER                  PIC X(012) VALUE "INVITATION".
031400     05  FILLER                  PIC X(012) VALUE "COMPLAINT".
031500     05  FILLER                  PIC X(012) VALUE "WORK".
031600
031700 01  WRK-CAT-NOME-R REDEFINES WRK-CAT-NOME-TAB
031800         OCCURS 8 TIMES INDEXED BY WRK-CAT-IX
031900         PIC X(012).
032000
032100 01  ACU-CAT-TAB.
032200     05  ACU-CAT-CONT OCCURS 8 TIMES PIC 9(004) COMP.
032300
032400 01  WRK-PNL-VALOR3                  PIC ZZ9.
032500 01  WRK-PNL-VALOR5                  PIC ZZZZ9.
032600 01  WRK-PNL-CATNOME                 PIC X(012) JUSTIFIED RIGHT.
032700
032800*-----------------------------------------------------------------
032900 01  FILLER                       PIC X(040) VALUE
033000     "*** AREA GENERICA DE CORTE DE BRANCOS ***".
033100
033200 01  WRK-TRIM-AREA                   PIC X(130).
033300 01  WRK-TRIM-LEN                    PIC 9(002) COMP.
033400 01  WRK-TRIM-MAX                    PIC 9(002) COMP.
033500
033600 01  WRK-INTENT-BUSCA                PIC X(012).
033700 01  WRK-INTENT-ACHOU                PIC X(001).
033800
033900*-----------------------------------------------------------------
034000*== BOOK DE TABELAS DE PALAVRAS-CHAVE E CADASTROS DE SUPORTE
034100 COPY "#KWTAB".
034200 COPY "#VIPLST".
034300 COPY "#TMPLTS".
034400 COPY "#BOOKMSG".
034500*-----------------------------------------------------------------
034600*=================================================================
034700 PROCEDURE                                 DIVISION.
034800*=================================================================
034900 0000-PRINCIPAL                            SECTION.
035000
035100     PERFORM 0100-INICIAR.
035200     PERFORM 0200-PROCESSAR
035300         UNTIL FS-EMAIL-IN NOT EQUAL "00".
035400     PERFORM 0300-FINALIZAR.
035500
035600     STOP RUN.
035700
035800*-----------------------------------------------------------------
035900 0100-INICIAR                              SECTION.
036000
036100     ACCEPT WRK-DATA-EXEC FROM DATE YYYYMMDD.
036200
036300     MOVE SPACES TO WRK-RISCO-LINHA.
036400     MOVE ZERO   TO ACU-TOTAL ACU-HIGH ACU-MEDIUM ACU-LOW
036500                    ACU-NOTREQ ACU-DRAFTS ACU-BLOCKED ACU-VIP
036600                    ACU-APROVACAO ACU-TEMPO.
036700     PERFORM 0105-ZERAR-CATEGORIAS
036800         VARYING WRK-CAT-IX FROM 1 BY 1
036900         UNTIL WRK-CAT-IX > 8.
037000
037100     OPEN INPUT  EMAIL-IN.
037200     PERFORM 0110-TESTA-ABERTURA-IN.
037300
037400     OPEN OUTPUT TRIAGE-OUT.
037500     PERFORM 0120-TESTA-ABERTURA-OUT.
037600
037700     OPEN OUTPUT METRICS-RPT.
037800     PERFORM 0130-TESTA-ABERTURA-RPT.
037900
038000     PERFORM 0140-LER-EMAIL-IN THRU 0140-LER-EMAIL-IN-FIM.
038100
038200 0100-INICIAR-FIM. EXIT.
038300
038400*-----------------------------------------------------------------
038500 0105-ZERAR-CATEGORIAS                     SECTION.
038600
038700     MOVE ZERO TO ACU-CAT-CONT(WRK-CAT-IX).
038800
038900 0105-ZERAR-CATEGORIAS-FIM. EXIT.
039000
039100*-----------------------------------------------------------------
039200 0110-TESTA-ABERTURA-IN                    SECTION.
039300
039400     IF FS-EMAIL-IN NOT EQUAL "00"
039500         MOVE WRK-ERRO-ABERTURA TO WRK-MSGERRO
039600         DISPLAY WRK-MSGERRO
039700         STOP RUN
039800     END-IF.
039900
040000 0110-TESTA-ABERTURA-IN-FIM. EXIT.
040100
040200*-----------------------------------------------------------------
040300 0120-TESTA-ABERTURA-OUT                   SECTION.
040400
040500     IF FS-TRIAGE-OUT NOT EQUAL "00"
040600         MOVE WRK-ERRO-ABERTURA TO WRK-MSGERRO
040700         DISPLAY WRK-MSGERRO
040800         STOP RUN
040900     END-IF.
041000
041100 0120-TESTA-ABERTURA-OUT-FIM. EXIT.
041200
041300*-----------------------------------------------------------------
041400 0130-TESTA-ABERTURA-RPT                   SECTION.
041500
041600     IF FS-METRICS-RPT NOT EQUAL "00"
041700         MOVE WRK-ERRO-ABERTURA TO WRK-MSGERRO
041800         DISPLAY WRK-MSGERRO
041900         STOP RUN
042000     END-IF.
042100
042200 0130-TESTA-ABERTURA-RPT-FIM. EXIT.
042300
042400*-----------------------------------------------------------------
042500*  02/10/2001  RBT  0289  DESVIO PARA PARAGRAFO DE ERRO NO LUGAR  CR-0289 
042600*                         DO IF/DISPLAY EMBUTIDO.
042700 0140-LER-EMAIL-IN                         SECTION.
042800
042900     READ EMAIL-IN.
043000     IF FS-EMAIL-IN NOT EQUAL "00" AND FS-EMAIL-IN NOT EQUAL "10"
043100         GO TO 0141-ERRO-LEITURA-IN
043200     END-IF.
043300     GO TO 0140-LER-EMAIL-IN-FIM.
043400
043500*-----------------------------------------------------------------
043600 0141-ERRO-LEITURA-IN.
043700
043800     MOVE WRK-ERRO-LEITURA TO WRK-MSGERRO.
043900     DISPLAY WRK-MSGERRO.
044000
044100 0140-LER-EMAIL-IN-FIM. EXIT.
044200*-----------------------------------------------------------------
044300 0200-PROCESSAR                            SECTION.
044400
044500     MOVE EM-SUBJECT TO WRK-SUBJ-RAW.
044600     MOVE EM-BODY    TO WRK-BODY-RAW.
044700     MOVE WRK-SUBJ-RAW TO WRK-SUBJ-MIN.
044800     MOVE WRK-BODY-RAW TO WRK-BODY-MIN.
044900     INSPECT WRK-SUBJ-MIN CONVERTING
045000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
045100         "abcdefghijklmnopqrstuvwxyz".
045200     INSPECT WRK-BODY-MIN CONVERTING
045300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
045400         "abcdefghijklmnopqrstuvwxyz".
045500     MOVE WRK-SUBJ-MIN TO WRK-SSO-TEXTO.
045600
045700     PERFORM 0210-CLASSIFICA-REMETENTE.
045800     PERFORM 0400-ANALISA-INTENCAO.
045900     PERFORM 0402-DETERMINA-CATEGORIA.
046000     PERFORM 0500-CALCULA-PRIORIDADE.
046100     PERFORM 0600-AVALIA-RISCO.
046200     PERFORM 0610-AVALIA-APROVACAO.
046300     PERFORM 0700-AVALIA-RESPONDE-TODOS.
046400     PERFORM 0850-SELECIONA-MODELO.
046500     PERFORM 0860-MONTA-ASSUNTO-RESP.
046600     PERFORM 0800-AVALIA-ESCLARECIMENTO.
046700     PERFORM 0900-GRAVA-SAIDA.
046800     PERFORM 0950-ACUMULA-METRICAS.
046900
047000     PERFORM 0140-LER-EMAIL-IN THRU 0140-LER-EMAIL-IN-FIM.
047100
047200 0200-PROCESSAR-FIM. EXIT.
047300
047400*-----------------------------------------------------------------
047500 0210-CLASSIFICA-REMETENTE                 SECTION.
047600
047700     MOVE SPACES TO WRK-SENDER-TYPE.
047800     MOVE "N"    TO WRK-IS-VIP WRK-IS-INTERNO.
047900
048000     PERFORM 0215-EXTRAI-DOMINIO.
048100
048200     MOVE "N" TO WRK-ACHOU.
048300     PERFORM 0211-TESTA-VIP-EMAIL
048400         VARYING WRK-VPE-IX FROM 1 BY 1
048500         UNTIL WRK-VPE-IX > 2 OR WRK-ACHOU = "Y".
048600
048700     IF WRK-ACHOU = "Y"
048800         MOVE "VIP"     TO WRK-SENDER-TYPE
048900         MOVE "Y"       TO WRK-IS-VIP
049000     ELSE
049100         MOVE "N" TO WRK-ACHOU
049200         PERFORM 0212-TESTA-VIP-DOMINIO
049300             VARYING WRK-VPD-IX FROM 1 BY 1
049400             UNTIL WRK-VPD-IX > 12 OR WRK-ACHOU = "Y"
049500         IF WRK-ACHOU = "Y"
049600             MOVE "VIP"  TO WRK-SENDER-TYPE
049700             MOVE "Y"    TO WRK-IS-VIP
049800         ELSE
049900             IF WRK-FROM-DOMINIO-LEN = WRK-DOMINIO-INTERNO-LEN
050000                AND WRK-FROM-DOMINIO(1:WRK-FROM-DOMINIO-LEN) =
050100                    WRK-DOMINIO-INTERNO(1:WRK-DOMINIO-INTERNO-LEN)
050200                 MOVE "TEAM" TO WRK-SENDER-TYPE
050300                 MOVE "Y"    TO WRK-IS-INTERNO
050400             ELSE
050500                 IF WRK-FROM-LOCAL(1:7) = "noreply"
050600                    OR WRK-FROM-LOCAL(1:8) = "no-reply"
050700                    OR WRK-FROM-DOMINIO-LEN = 0
050800                     MOVE "SPAM"    TO WRK-SENDER-TYPE
050900                 ELSE
051000                     MOVE "UNKNOWN" TO WRK-SENDER-TYPE
051100                 END-IF
051200             END-IF
051300         END-IF
051400     END-IF.
051500
051600 0210-CLASSIFICA-REMETENTE-FIM. EXIT.
051700
051800*-----------------------------------------------------------------
051900 0211-TESTA-VIP-EMAIL                      SECTION.
052000
052100     MOVE KW-VPE-LEN(WRK-VPE-IX) TO WRK-SUB.
052200     ADD 1 TO WRK-SUB.
052300     IF EM-FROM(1:KW-VPE-LEN(WRK-VPE-IX)) =
052400             KW-VPE-TEXTO(WRK-VPE-IX)(1:KW-VPE-LEN(WRK-VPE-IX))
052500         AND EM-FROM(WRK-SUB:1) = SPACE
052600         MOVE "Y" TO WRK-ACHOU
052700     END-IF.
052800
052900 0211-TESTA-VIP-EMAIL-FIM. EXIT.
053000
053100*-----------------------------------------------------------------
053200 0212-TESTA-VIP-DOMINIO                    SECTION.
053300
053400     IF WRK-FROM-DOMINIO-LEN = KW-VPD-LEN(WRK-VPD-IX)
053500         AND WRK-FROM-DOMINIO(1:WRK-FROM-DOMINIO-LEN) =
053600             KW-VPD-TEXTO(WRK-VPD-IX)(1:KW-VPD-LEN(WRK-VPD-IX))
053700         MOVE "Y" TO WRK-ACHOU
053800     END-IF.
053900
054000 0212-TESTA-VIP-DOMINIO-FIM. EXIT.
054100
054200*-----------------------------------------------------------------
054300 0215-EXTRAI-DOMINIO                       SECTION.
054400
054500     MOVE SPACES TO WRK-FROM-LOCAL WRK-FROM-DOMINIO.
054600     UNSTRING EM-FROM DELIMITED BY "@"
054700         INTO WRK-FROM-LOCAL WRK-FROM-DOMINIO.
054800
054900     MOVE WRK-FROM-DOMINIO TO WRK-TRIM-AREA.
055000     MOVE 40               TO WRK-TRIM-MAX.
055100     PERFORM 0217-CALC-TRIM-LEN.
055200     MOVE WRK-TRIM-LEN TO WRK-FROM-DOMINIO-LEN.
055300
055400 0215-EXTRAI-DOMINIO-FIM. EXIT.
055500
055600*-----------------------------------------------------------------
055700 0217-CALC-TRIM-LEN                        SECTION.
055800
055900     MOVE WRK-TRIM-MAX TO WRK-SUB.
056000     PERFORM 0218-ACHA-FIM-TRIM
056100         VARYING WRK-SUB FROM WRK-TRIM-MAX BY -1
056200         UNTIL WRK-SUB = 0 OR
056300             WRK-TRIM-AREA(WRK-SUB:1) NOT EQUAL SPACE.
056400     MOVE WRK-SUB TO WRK-TRIM-LEN.
056500
056600 0217-CALC-TRIM-LEN-FIM. EXIT.
056700
056800*-----------------------------------------------------------------
056900 0218-ACHA-FIM-TRIM                        SECTION.
057000
057100     CONTINUE.
057200
057300 0218-ACHA-FIM-TRIM-FIM. EXIT.
057400*-----------------------------------------------------------------
057500 0420-VARRE-BAI                      SECTION.
057600
057700     MOVE ZERO TO WRK-CNT-BAIXA.
057800     PERFORM 04201-TESTA-BAI
057900         VARYING WRK-BAI-IX FROM 1 BY 1
058000         UNTIL WRK-BAI-IX > 13.
058100
058200 0420-VARRE-BAI-FIM. EXIT.
058300
058400*-----------------------------------------------------------------
058500 04201-TESTA-BAI                      SECTION.
058600
058700     MOVE KW-BAI-TEXTO(WRK-BAI-IX) TO WRK-PADRAO.
058800     MOVE KW-BAI-LEN(WRK-BAI-IX)   TO WRK-PADRAO-LEN.
058900     PERFORM 0495-TEXTO-CONTEM.
059000     IF WRK-ACHOU = "Y"
059100         ADD 1 TO WRK-CNT-BAIXA
059200     END-IF.
059300
059400 04201-TESTA-BAI-FIM. EXIT.
059500
059600*-----------------------------------------------------------------
059700 0431-VARRE-RTU                      SECTION.
059800
059900     MOVE ZERO TO WRK-CNT-RTU.
060000     PERFORM 04311-TESTA-RTU
060100         VARYING WRK-RTU-IX FROM 1 BY 1
060200         UNTIL WRK-RTU-IX > 8.
060300
060400 0431-VARRE-RTU-FIM. EXIT.
060500
060600*-----------------------------------------------------------------
060700 04311-TESTA-RTU                      SECTION.
060800
060900     MOVE KW-RTU-TEXTO(WRK-RTU-IX) TO WRK-PADRAO.
061000     MOVE KW-RTU-LEN(WRK-RTU-IX)   TO WRK-PADRAO-LEN.
061100     PERFORM 0495-TEXTO-CONTEM.
061200     IF WRK-ACHOU = "Y"
061300         ADD 1 TO WRK-CNT-RTU
061400     END-IF.
061500
061600 04311-TESTA-RTU-FIM. EXIT.
061700
061800*-----------------------------------------------------------------
061900 0432-VARRE-ALT                      SECTION.
062000
062100     MOVE ZERO TO WRK-CNT-ALTA.
062200     PERFORM 04321-TESTA-ALT
062300         VARYING WRK-ALT-IX FROM 1 BY 1
062400         UNTIL WRK-ALT-IX > 18.
062500
062600 0432-VARRE-ALT-FIM. EXIT.
062700
062800*-----------------------------------------------------------------
062900 04321-TESTA-ALT                      SECTION.
063000
063100     MOVE KW-ALT-TEXTO(WRK-ALT-IX) TO WRK-PADRAO.
063200     MOVE KW-ALT-LEN(WRK-ALT-IX)   TO WRK-PADRAO-LEN.
063300     PERFORM 0495-TEXTO-CONTEM.
063400     IF WRK-ACHOU = "Y"
063500         ADD 1 TO WRK-CNT-ALTA
063600     END-IF.
063700
063800 04321-TESTA-ALT-FIM. EXIT.
063900
064000*-----------------------------------------------------------------
064100 0433-VARRE-TSE                      SECTION.
064200
064300     MOVE ZERO TO WRK-CNT-TSE.
064400     PERFORM 04331-TESTA-TSE
064500         VARYING WRK-TSE-IX FROM 1 BY 1
064600         UNTIL WRK-TSE-IX > 10.
064700
064800 0433-VARRE-TSE-FIM. EXIT.
064900
065000*-----------------------------------------------------------------
065100 04331-TESTA-TSE                      SECTION.
065200
065300     MOVE KW-TSE-TEXTO(WRK-TSE-IX) TO WRK-PADRAO.
065400     MOVE KW-TSE-LEN(WRK-TSE-IX)   TO WRK-PADRAO-LEN.
065500     PERFORM 0495-TEXTO-CONTEM.
065600     IF WRK-ACHOU = "Y"
065700         ADD 1 TO WRK-CNT-TSE
065800     END-IF.
065900
066000 04331-TESTA-TSE-FIM. EXIT.
066100
066200*-----------------------------------------------------------------
066300 0461-VARRE-REC                      SECTION.
066400
066500     MOVE ZERO TO WRK-CNT-REC.
066600     PERFORM 04611-TESTA-REC
066700         VARYING WRK-REC-IX FROM 1 BY 1
066800         UNTIL WRK-REC-IX > 17.
066900
067000 0461-VARRE-REC-FIM. EXIT.
067100
067200*-----------------------------------------------------------------
067300 04611-TESTA-REC                      SECTION.
067400
067500     MOVE KW-REC-TEXTO(WRK-REC-IX) TO WRK-PADRAO.
067600     MOVE KW-REC-LEN(WRK-REC-IX)   TO WRK-PADRAO-LEN.
067700     PERFORM 0495-TEXTO-CONTEM.
067800     IF WRK-ACHOU = "Y"
067900         ADD 1 TO WRK-CNT-REC
068000     END-IF.
068100
068200 04611-TESTA-REC-FIM. EXIT.
068300
068400*-----------------------------------------------------------------
068500 0475-VARRE-NEG                      SECTION.
068600
068700     MOVE ZERO TO WRK-CNT-NEG.
068800     PERFORM 04751-TESTA-NEG
068900         VARYING WRK-NEG-IX FROM 1 BY 1
069000         UNTIL WRK-NEG-IX > 16.
069100
069200 0475-VARRE-NEG-FIM. EXIT.
069300
069400*-----------------------------------------------------------------
069500 04751-TESTA-NEG                      SECTION.
069600
069700     MOVE KW-NEG-TEXTO(WRK-NEG-IX) TO WRK-PADRAO.
069800     MOVE KW-NEG-LEN(WRK-NEG-IX)   TO WRK-PADRAO-LEN.
069900     PERFORM 0495-TEXTO-CONTEM.
070000     IF WRK-ACHOU = "Y"
070100         ADD 1 TO WRK-CNT-NEG
070200     END-IF.
070300
070400 04751-TESTA-NEG-FIM. EXIT.
070500
070600*-----------------------------------------------------------------
070700 0476-VARRE-IMP                      SECTION.
070800
070900     MOVE ZERO TO WRK-CNT-IMP.
071000     PERFORM 04761-TESTA-IMP
071100         VARYING WRK-IMP-IX FROM 1 BY 1
071200         UNTIL WRK-IMP-IX > 12.
071300
071400 0476-VARRE-IMP-FIM. EXIT.
071500
071600*-----------------------------------------------------------------
071700 04761-TESTA-IMP                      SECTION.
071800
071900     MOVE KW-IMP-TEXTO(WRK-IMP-IX) TO WRK-PADRAO.
072000     MOVE KW-IMP-LEN(WRK-IMP-IX)   TO WRK-PADRAO-LEN.
072100     PERFORM 0495-TEXTO-CONTEM.
072200     IF WRK-ACHOU = "Y"
072300         ADD 1 TO WRK-CNT-IMP
072400     END-IF.
072500
072600 04761-TESTA-IMP-FIM. EXIT.
072700
072800*-----------------------------------------------------------------
072900 0495-TEXTO-CONTEM                         SECTION.
073000
073100     MOVE "N" TO WRK-ACHOU.
073200     SUBTRACT WRK-PADRAO-LEN FROM 263 GIVING WRK-CI-LIMITE.
073300     ADD 1 TO WRK-CI-LIMITE.
073400     PERFORM 0496-TESTA-POSICAO
073500         VARYING WRK-CI FROM 1 BY 1
073600         UNTIL WRK-CI > WRK-CI-LIMITE OR WRK-ACHOU = "Y".
073700
073800 0495-TEXTO-CONTEM-FIM. EXIT.
073900
074000*-----------------------------------------------------------------
074100 0496-TESTA-POSICAO                        SECTION.
074200
074300     IF WRK-TEXTO(WRK-CI:WRK-PADRAO-LEN) =
074400             WRK-PADRAO(1:WRK-PADRAO-LEN)
074500         MOVE "Y" TO WRK-ACHOU
074600     END-IF.
074700
074800 0496-TESTA-POSICAO-FIM. EXIT.
074900
075000*-----------------------------------------------------------------
075100 0497-ASSUNTO-CONTEM                       SECTION.
075200
075300     MOVE "N" TO WRK-ACHOU-SUBJ.
075400     SUBTRACT WRK-PADRAO-LEN FROM 62 GIVING WRK-CI-LIMITE.
075500     ADD 1 TO WRK-CI-LIMITE.
075600     PERFORM 0498-TESTA-POS-ASSUNTO
075700         VARYING WRK-CI FROM 1 BY 1
075800         UNTIL WRK-CI > WRK-CI-LIMITE OR WRK-ACHOU-SUBJ = "Y".
075900
076000 0497-ASSUNTO-CONTEM-FIM. EXIT.
076100
076200*-----------------------------------------------------------------
076300 0498-TESTA-POS-ASSUNTO                    SECTION.
076400
076500     IF WRK-SUBJ-SOZINHO(WRK-CI:WRK-PADRAO-LEN) =
076600             WRK-PADRAO(1:WRK-PADRAO-LEN)
076700         MOVE "Y" TO WRK-ACHOU-SUBJ
076800     END-IF.
076900
077000 0498-TESTA-POS-ASSUNTO-FIM. EXIT.
077100*-----------------------------------------------------------------
077200 0493-CORPO-SOZINHO-CONTEM                 SECTION.
077300
077400*    TESTE GENERICO DE SUBSTRING SOMENTE SOBRE O CORPO RECEBIDO
077500*    (WRK-BODY-MIN), USADO PELA CHECAGEM DE DADOS PESSOAIS (U4)
077600*    QUE O MANUAL DO DEPARTAMENTO EXIGE SER FEITA SO NO CORPO,
077700*    NAO NO ASSUNTO.
077800
077900     MOVE "N" TO WRK-ACHOU-CORPOSO.
078000     SUBTRACT WRK-PADRAO-LEN FROM 200 GIVING WRK-CI-LIMITE.
078100     ADD 1 TO WRK-CI-LIMITE.
078200     PERFORM 0494-TESTA-POS-CORPO-SOZ
078300         VARYING WRK-CI FROM 1 BY 1
078400         UNTIL WRK-CI > WRK-CI-LIMITE OR WRK-ACHOU-CORPOSO = "Y".
078500
078600 0493-CORPO-SOZINHO-CONTEM-FIM. EXIT.
078700
078800*-----------------------------------------------------------------
078900 0494-TESTA-POS-CORPO-SOZ                   SECTION.
079000
079100     IF WRK-BODY-MIN(WRK-CI:WRK-PADRAO-LEN) =
079200             WRK-PADRAO(1:WRK-PADRAO-LEN)
079300         MOVE "Y" TO WRK-ACHOU-CORPOSO
079400     END-IF.
079500
079600 0494-TESTA-POS-CORPO-SOZ-FIM. EXIT.
079700
079800*-----------------------------------------------------------------
079900 0400-ANALISA-INTENCAO                     SECTION.
080000
080100     MOVE ZERO    TO WRK-URG-SCORE WRK-QTD-INTENTS.
080200     MOVE "N"     TO WRK-ACAO-REQ WRK-PERGUNTA
080300                     WRK-SEGUE-CONTATO WRK-COMPLAINT-FLAG
080400                     WRK-FND-HOJE-ASAP.
080500     MOVE SPACES  TO WRK-INTENT-TAB.
080600
080700     PERFORM 0410-PASSO1-SEGUE-CONTATO.
080800     PERFORM 0420-VARRE-BAI.
080900     SUBTRACT WRK-CNT-BAIXA FROM ZERO GIVING WRK-SUB.
081000     COMPUTE WRK-URG-SCORE = WRK-URG-SCORE - (WRK-CNT-BAIXA * 5).
081100
081200     PERFORM 0421-PASSO3-URGENCIA.
081300
081400     PERFORM 0431-VARRE-RTU.
081500     COMPUTE WRK-URG-SCORE = WRK-URG-SCORE + (WRK-CNT-RTU * 7).
081600
081700     PERFORM 0432-VARRE-ALT.
081800     COMPUTE WRK-URG-SCORE = WRK-URG-SCORE + (WRK-CNT-ALTA * 5).
081900
082000     PERFORM 0433-VARRE-TSE.
082100     COMPUTE WRK-URG-SCORE = WRK-URG-SCORE + (WRK-CNT-TSE * 8).
082200
082300     PERFORM 0434-PASSO7-PRAZO.
082400     IF WRK-FND-PRZ = "Y"
082500         ADD 7 TO WRK-URG-SCORE
082600     END-IF.
082700
082800     PERFORM 0440-PASSO8-ACAO.
082900     PERFORM 0441-PASSO9-PERGUNTA.
083000
083100     PERFORM 0450-PASSO11-CATEGORIAS.
083200
083300     PERFORM 0461-VARRE-REC.
083400     MOVE "N" TO WRK-COMPLAINT-FLAG.
083500     IF WRK-CNT-REC NOT LESS 2
083600         MOVE "Y" TO WRK-COMPLAINT-FLAG
083700     ELSE
083800         MOVE "complaint" TO WRK-PADRAO
083900         MOVE 9           TO WRK-PADRAO-LEN
084000         PERFORM 0495-TEXTO-CONTEM
084100         IF WRK-ACHOU = "Y"
084200             MOVE "Y" TO WRK-COMPLAINT-FLAG
084300         END-IF
084400     END-IF.
084500     IF WRK-COMPLAINT-FLAG = "Y"
084600         ADD 1 TO WRK-QTD-INTENTS
084700         MOVE "complaint" TO WRK-INTENT-SLOT(WRK-QTD-INTENTS)
084800         ADD 10 TO WRK-URG-SCORE
084900     END-IF.
085000
085100     PERFORM 0465-PASSO13-EXCLAMACAO.
085200     PERFORM 0470-PASSO14-MAIUSCULAS.
085300
085400     PERFORM 0475-VARRE-NEG.
085500     IF WRK-CNT-NEG NOT LESS 2
085600         ADD 6 TO WRK-URG-SCORE
085700     ELSE
085800         IF WRK-CNT-NEG = 1
085900             ADD 3 TO WRK-URG-SCORE
086000         END-IF
086100     END-IF.
086200
086300     PERFORM 0476-VARRE-IMP.
086400     IF WRK-CNT-IMP NOT LESS 2
086500         ADD 8 TO WRK-URG-SCORE
086600     END-IF.
086700
086800     PERFORM 0477-PASSO17-VERBOS.
086900     IF WRK-FND-VRB = "Y"
087000         ADD 5 TO WRK-URG-SCORE
087100     END-IF.
087200
087300     IF WRK-URG-SCORE LESS ZERO
087400         MOVE ZERO TO WRK-URG-SCORE
087500     END-IF.
087600     IF WRK-URG-SCORE GREATER 35
087700         MOVE 35 TO WRK-URG-SCORE
087800     END-IF.
087900
088000 0400-ANALISA-INTENCAO-FIM. EXIT.
088100
088200*-----------------------------------------------------------------
088300 0410-PASSO1-SEGUE-CONTATO                 SECTION.
088400
088500     MOVE "N" TO WRK-FND-SEGUE.
088600     PERFORM 0411-TESTA-RET
088700         VARYING WRK-RET-IX FROM 1 BY 1
088800         UNTIL WRK-RET-IX > 6 OR WRK-FND-SEGUE = "Y".
088900     MOVE WRK-FND-SEGUE TO WRK-SEGUE-CONTATO.
089000
089100 0410-PASSO1-SEGUE-CONTATO-FIM. EXIT.
089200
089300*-----------------------------------------------------------------
089400 0411-TESTA-RET                            SECTION.
089500
089600     MOVE KW-RET-TEXTO(WRK-RET-IX) TO WRK-PADRAO.
089700     MOVE KW-RET-LEN(WRK-RET-IX)   TO WRK-PADRAO-LEN.
089800     PERFORM 0495-TEXTO-CONTEM.
089900     IF WRK-ACHOU = "Y"
090000         MOVE "Y" TO WRK-FND-SEGUE
090100     END-IF.
090200
090300 0411-TESTA-RET-FIM. EXIT.
090400
090500*-----------------------------------------------------------------
090600 0421-PASSO3-URGENCIA                      SECTION.
090700
090800     PERFORM 0422-TESTA-URG
090900         VARYING WRK-URG-IX FROM 1 BY 1
091000         UNTIL WRK-URG-IX > 39.
091100
091200 0421-PASSO3-URGENCIA-FIM. EXIT.
091300
091400*-----------------------------------------------------------------
091500 0422-TESTA-URG                            SECTION.
091600
091700     MOVE KW-URG-TEXTO(WRK-URG-IX) TO WRK-PADRAO.
091800     MOVE KW-URG-LEN(WRK-URG-IX)   TO WRK-PADRAO-LEN.
091900     MOVE KW-URG-PESO(WRK-URG-IX)  TO WRK-PADRAO-PESO.
092000     PERFORM 0497-ASSUNTO-CONTEM.
092100     IF WRK-ACHOU-SUBJ = "Y"
092200         COMPUTE WRK-URG-SCORE = WRK-URG-SCORE +
092300             ((WRK-PADRAO-PESO * 3) / 2)
092400     ELSE
092500         PERFORM 0495-TEXTO-CONTEM
092600         IF WRK-ACHOU = "Y"
092700             ADD WRK-PADRAO-PESO TO WRK-URG-SCORE
092800         END-IF
092900     END-IF.
093000     IF (WRK-ACHOU-SUBJ = "Y" OR WRK-ACHOU = "Y")
093100         AND (KW-URG-TEXTO(WRK-URG-IX) = "today"    OR
093200              KW-URG-TEXTO(WRK-URG-IX) = "tomorrow" OR
093300              KW-URG-TEXTO(WRK-URG-IX) = "asap")
093400         MOVE "Y" TO WRK-FND-HOJE-ASAP
093500     END-IF.
093600
093700 0422-TESTA-URG-FIM. EXIT.
093800*-----------------------------------------------------------------
093900 0434-PASSO7-PRAZO                         SECTION.
094000
094100     MOVE "N" TO WRK-FND-PRZ.
094200     PERFORM 0435-TESTA-PRZ
094300         VARYING WRK-PRZ-IX FROM 1 BY 1
094400         UNTIL WRK-PRZ-IX > 16 OR WRK-FND-PRZ = "Y".
094500
094600 0434-PASSO7-PRAZO-FIM. EXIT.
094700
094800*-----------------------------------------------------------------
094900 0435-TESTA-PRZ                            SECTION.
095000
095100     MOVE KW-PRZ-TEXTO(WRK-PRZ-IX) TO WRK-PADRAO.
095200     MOVE KW-PRZ-LEN(WRK-PRZ-IX)   TO WRK-PADRAO-LEN.
095300     PERFORM 0495-TEXTO-CONTEM.
095400     IF WRK-ACHOU = "Y"
095500         MOVE "Y" TO WRK-FND-PRZ
095600     END-IF.
095700
095800 0435-TESTA-PRZ-FIM. EXIT.
095900
096000*-----------------------------------------------------------------
096100 0440-PASSO8-ACAO                          SECTION.
096200
096300     MOVE "N" TO WRK-FND-ACAO.
096400     PERFORM 0442-TESTA-ACA
096500         VARYING WRK-ACA-IX FROM 1 BY 1
096600         UNTIL WRK-ACA-IX > 15 OR WRK-FND-ACAO = "Y".
096700     MOVE WRK-FND-ACAO TO WRK-ACAO-REQ.
096800
096900 0440-PASSO8-ACAO-FIM. EXIT.
097000
097100*-----------------------------------------------------------------
097200 0442-TESTA-ACA                            SECTION.
097300
097400     MOVE KW-ACA-TEXTO(WRK-ACA-IX) TO WRK-PADRAO.
097500     MOVE KW-ACA-LEN(WRK-ACA-IX)   TO WRK-PADRAO-LEN.
097600     PERFORM 0495-TEXTO-CONTEM.
097700     IF WRK-ACHOU = "Y"
097800         MOVE "Y" TO WRK-FND-ACAO
097900     END-IF.
098000
098100 0442-TESTA-ACA-FIM. EXIT.
098200
098300*-----------------------------------------------------------------
098400 0441-PASSO9-PERGUNTA                      SECTION.
098500
098600     MOVE "N" TO WRK-FND-PERGUNTA.
098700     MOVE ZERO TO WRK-CNT-INTERR.
098800     INSPECT WRK-TEXTO TALLYING WRK-CNT-INTERR FOR ALL "?".
098900     IF WRK-CNT-INTERR GREATER ZERO
099000         MOVE "Y" TO WRK-FND-PERGUNTA
099100     END-IF.
099200     IF WRK-FND-PERGUNTA = "N"
099300         PERFORM 0443-TESTA-PRG
099400             VARYING WRK-PRG-IX FROM 1 BY 1
099500             UNTIL WRK-PRG-IX > 7 OR WRK-FND-PERGUNTA = "Y"
099600     END-IF.
099700     MOVE WRK-FND-PERGUNTA TO WRK-PERGUNTA.
099800     IF WRK-CNT-INTERR GREATER 2
099900         ADD 3 TO WRK-URG-SCORE
100000     END-IF.
100100
100200 0441-PASSO9-PERGUNTA-FIM. EXIT.
100300
100400*-----------------------------------------------------------------
100500 0443-TESTA-PRG                            SECTION.
100600
100700     MOVE SPACES TO WRK-PADRAO.
100800     STRING " " DELIMITED SIZE
100900            KW-PRG-TEXTO(WRK-PRG-IX)(1:KW-PRG-LEN(WRK-PRG-IX))
101000                   DELIMITED SIZE
101100            " " DELIMITED SIZE
101200            INTO WRK-PADRAO.
101300     COMPUTE WRK-PADRAO-LEN = KW-PRG-LEN(WRK-PRG-IX) + 2.
101400     PERFORM 0495-TEXTO-CONTEM.
101500     IF WRK-ACHOU = "Y"
101600         MOVE "Y" TO WRK-FND-PERGUNTA
101700     END-IF.
101800
101900 0443-TESTA-PRG-FIM. EXIT.
102000*-----------------------------------------------------------------
102100 0450-PASSO11-CATEGORIAS                SECTION.
102200
102300     PERFORM 0451-CATEGORIA-LEG.
102400     PERFORM 0452-CATEGORIA-FIN.
102500     PERFORM 0453-CATEGORIA-INF.
102600     PERFORM 0454-CATEGORIA-RHU.
102700     PERFORM 0455-CATEGORIA-REU.
102800     PERFORM 0456-CATEGORIA-CVT.
102900
103000 0450-PASSO11-CATEGORIAS-FIM. EXIT.
103100
103200*-----------------------------------------------------------------
103300 0451-CATEGORIA-LEG                SECTION.
103400
103500     MOVE "N" TO WRK-ACHOU.
103600     PERFORM 04511-TESTA-LEG
103700         VARYING WRK-LEG-IX FROM 1 BY 1
103800         UNTIL WRK-LEG-IX > 7
103900             OR WRK-ACHOU = "Y".
104000     IF WRK-ACHOU = "Y"
104100         ADD 1 TO WRK-QTD-INTENTS
104200         MOVE "legal" TO WRK-INTENT-SLOT(WRK-QTD-INTENTS)
104300         ADD 3 TO WRK-URG-SCORE
104400     END-IF.
104500
104600 0451-CATEGORIA-LEG-FIM. EXIT.
104700
104800*-----------------------------------------------------------------
104900 04511-TESTA-LEG                  SECTION.
105000
105100     MOVE KW-LEG-TEXTO(WRK-LEG-IX) TO WRK-PADRAO.
105200     MOVE KW-LEG-LEN(WRK-LEG-IX)   TO WRK-PADRAO-LEN.
105300     PERFORM 0495-TEXTO-CONTEM.
105400     IF WRK-ACHOU = "Y"
105500         CONTINUE
105600     END-IF.
105700
105800 04511-TESTA-LEG-FIM. EXIT.
105900
106000*-----------------------------------------------------------------
106100 0452-CATEGORIA-FIN                SECTION.
106200
106300     MOVE "N" TO WRK-ACHOU.
106400     PERFORM 04521-TESTA-FIN
106500         VARYING WRK-FIN-IX FROM 1 BY 1
106600         UNTIL WRK-FIN-IX > 7
106700             OR WRK-ACHOU = "Y".
106800     IF WRK-ACHOU = "Y"
106900         ADD 1 TO WRK-QTD-INTENTS
107000         MOVE "finance" TO WRK-INTENT-SLOT(WRK-QTD-INTENTS)
107100         ADD 3 TO WRK-URG-SCORE
107200     END-IF.
107300
107400 0452-CATEGORIA-FIN-FIM. EXIT.
107500
107600*-----------------------------------------------------------------
107700 04521-TESTA-FIN                  SECTION.
107800
107900     MOVE KW-FIN-TEXTO(WRK-FIN-IX) TO WRK-PADRAO.
108000     MOVE KW-FIN-LEN(WRK-FIN-IX)   TO WRK-PADRAO-LEN.
108100     PERFORM 0495-TEXTO-CONTEM.
108200     IF WRK-ACHOU = "Y"
108300         CONTINUE
108400     END-IF.
108500
108600 04521-TESTA-FIN-FIM. EXIT.
108700
108800*-----------------------------------------------------------------
108900 0453-CATEGORIA-INF                SECTION.
109000
109100     MOVE "N" TO WRK-ACHOU.
109200     PERFORM 04531-TESTA-INF
109300         VARYING WRK-INF-IX FROM 1 BY 1
109400         UNTIL WRK-INF-IX > 9
109500             OR WRK-ACHOU = "Y".
109600     IF WRK-ACHOU = "Y"
109700         ADD 1 TO WRK-QTD-INTENTS
109800         MOVE "it" TO WRK-INTENT-SLOT(WRK-QTD-INTENTS)
109900     END-IF.
110000
110100 0453-CATEGORIA-INF-FIM. EXIT.
110200
110300*-----------------------------------------------------------------
110400 04531-TESTA-INF                  SECTION.
110500
110600     MOVE KW-INF-TEXTO(WRK-INF-IX) TO WRK-PADRAO.
110700     MOVE KW-INF-LEN(WRK-INF-IX)   TO WRK-PADRAO-LEN.
110800     PERFORM 0495-TEXTO-CONTEM.
110900     IF WRK-ACHOU = "Y"
111000         CONTINUE
111100     END-IF.
111200
111300 04531-TESTA-INF-FIM. EXIT.
111400
111500*-----------------------------------------------------------------
111600 0454-CATEGORIA-RHU                SECTION.
111700
111800     MOVE "N" TO WRK-ACHOU.
111900     PERFORM 04541-TESTA-RHU
112000         VARYING WRK-RHU-IX FROM 1 BY 1
112100         UNTIL WRK-RHU-IX > 6
112200             OR WRK-ACHOU = "Y".
112300     IF WRK-ACHOU = "Y"
112400         ADD 1 TO WRK-QTD-INTENTS
112500         MOVE "hr" TO WRK-INTENT-SLOT(WRK-QTD-INTENTS)
112600     END-IF.
112700
112800 0454-CATEGORIA-RHU-FIM. EXIT.
112900
113000*-----------------------------------------------------------------
113100 04541-TESTA-RHU                  SECTION.
113200
113300     MOVE KW-RHU-TEXTO(WRK-RHU-IX) TO WRK-PADRAO.
113400     MOVE KW-RHU-LEN(WRK-RHU-IX)   TO WRK-PADRAO-LEN.
113500     PERFORM 0495-TEXTO-CONTEM.
113600     IF WRK-ACHOU = "Y"
113700         CONTINUE
113800     END-IF.
113900
114000 04541-TESTA-RHU-FIM. EXIT.
114100
114200*-----------------------------------------------------------------
114300 0455-CATEGORIA-REU                SECTION.
114400
114500     MOVE "N" TO WRK-ACHOU.
114600     PERFORM 04551-TESTA-REU
114700         VARYING WRK-REU-IX FROM 1 BY 1
114800         UNTIL WRK-REU-IX > 7
114900             OR WRK-ACHOU = "Y".
115000     IF WRK-ACHOU = "Y"
115100         ADD 1 TO WRK-QTD-INTENTS
115200         MOVE "meeting" TO WRK-INTENT-SLOT(WRK-QTD-INTENTS)
115300     END-IF.
115400
115500 0455-CATEGORIA-REU-FIM. EXIT.
115600
115700*-----------------------------------------------------------------
115800 04551-TESTA-REU                  SECTION.
115900
116000     MOVE KW-REU-TEXTO(WRK-REU-IX) TO WRK-PADRAO.
116100     MOVE KW-REU-LEN(WRK-REU-IX)   TO WRK-PADRAO-LEN.
116200     PERFORM 0495-TEXTO-CONTEM.
116300     IF WRK-ACHOU = "Y"
116400         CONTINUE
116500     END-IF.
116600
116700 04551-TESTA-REU-FIM. EXIT.
116800
116900*-----------------------------------------------------------------
117000 0456-CATEGORIA-CVT                SECTION.
117100
117200     MOVE "N" TO WRK-ACHOU.
117300     PERFORM 04561-TESTA-CVT
117400         VARYING WRK-CVT-IX FROM 1 BY 1
117500         UNTIL WRK-CVT-IX > 5
117600             OR WRK-ACHOU = "Y".
117700     IF WRK-ACHOU = "Y"
117800         ADD 1 TO WRK-QTD-INTENTS
117900         MOVE "invitation" TO WRK-INTENT-SLOT(WRK-QTD-INTENTS)
118000     END-IF.
118100
118200 0456-CATEGORIA-CVT-FIM. EXIT.
118300
118400*-----------------------------------------------------------------
118500 04561-TESTA-CVT                  SECTION.
118600
118700     MOVE KW-CVT-TEXTO(WRK-CVT-IX) TO WRK-PADRAO.
118800     MOVE KW-CVT-LEN(WRK-CVT-IX)   TO WRK-PADRAO-LEN.
118900     PERFORM 0495-TEXTO-CONTEM.
119000     IF WRK-ACHOU = "Y"
119100         CONTINUE
119200     END-IF.
119300
119400 04561-TESTA-CVT-FIM. EXIT.
119500
119600*-----------------------------------------------------------------
119700 0465-PASSO13-EXCLAMACAO                   SECTION.
119800
119900     MOVE ZERO TO WRK-CNT-EXCLAM.
120000     INSPECT WRK-TEXTO TALLYING WRK-CNT-EXCLAM FOR ALL "!".
120100     IF WRK-CNT-EXCLAM GREATER 2
120200         ADD 5 TO WRK-URG-SCORE
120300     END-IF.
120400
120500 0465-PASSO13-EXCLAMACAO-FIM. EXIT.
120600
120700*-----------------------------------------------------------------
120800 0470-PASSO14-MAIUSCULAS                   SECTION.
120900
121000*    PERCORRE O TEXTO BRUTO (NAO MINUSCULIZADO) PROCURANDO
121100*    PALAVRAS SEPARADAS POR BRANCO, TAMANHO MAIOR QUE 3, TODAS
121200*    EM CAIXA ALTA.
121300
121400     MOVE ZERO TO WRK-CNT-PALAVRA-MAI.
121500     MOVE 1    TO WRK-IDX.
121600     MOVE ZERO TO WRK-SUB.
121700     PERFORM 0471-VARRE-CARACTER
121800         VARYING WRK-CHAR-IX FROM 1 BY 1
121900         UNTIL WRK-CHAR-IX > 261.
122000     IF WRK-SUB GREATER 3
122100         ADD 4 TO WRK-URG-SCORE
122200     END-IF.
122300
122400 0470-PASSO14-MAIUSCULAS-FIM. EXIT.
122500
122600*-----------------------------------------------------------------
122700 0471-VARRE-CARACTER                       SECTION.
122800
122900     IF WRK-TEXTO-RAW-CHARS(WRK-CHAR-IX) = SPACE
123000         IF WRK-IDX GREATER 3 AND WRK-CNT-PALAVRA-MAI = WRK-IDX
123100             ADD 1 TO WRK-SUB
123200         END-IF
123300         MOVE ZERO TO WRK-IDX WRK-CNT-PALAVRA-MAI
123400     ELSE
123500         ADD 1 TO WRK-IDX
123600         IF WRK-TEXTO-RAW-CHARS(WRK-CHAR-IX) NOT LESS "A"
123700             AND WRK-TEXTO-RAW-CHARS(WRK-CHAR-IX) NOT GREATER "Z"
123800             ADD 1 TO WRK-CNT-PALAVRA-MAI
123900         END-IF
124000     END-IF.
124100
124200 0471-VARRE-CARACTER-FIM. EXIT.
124300
124400*-----------------------------------------------------------------
124500 0477-PASSO17-VERBOS                       SECTION.
124600
124700     MOVE "N" TO WRK-FND-VRB.
124800     PERFORM 0478-TESTA-VRB
124900         VARYING WRK-VRB-IX FROM 1 BY 1
125000         UNTIL WRK-VRB-IX > 7 OR WRK-FND-VRB = "Y".
125100
125200 0477-PASSO17-VERBOS-FIM. EXIT.
125300
125400*-----------------------------------------------------------------
125500 0478-TESTA-VRB                            SECTION.
125600
125700     MOVE KW-VRB-TEXTO(WRK-VRB-IX) TO WRK-PADRAO.
125800     MOVE KW-VRB-LEN(WRK-VRB-IX)   TO WRK-PADRAO-LEN.
125900     PERFORM 0495-TEXTO-CONTEM.
126000     IF WRK-ACHOU = "Y"
126100         MOVE "Y" TO WRK-FND-VRB
126200     END-IF.
126300
126400 0478-TESTA-VRB-FIM. EXIT.
126500
126600*-----------------------------------------------------------------
126700*  09/06/1998  ANF  0261  PARAGRAFO NOVO - CATEGORIA DA           CR-0261 
126800*                         CORRESPONDENCIA PARA O LOTE ELETRONICO.
126900 0402-DETERMINA-CATEGORIA                  SECTION.
127000
127100*    ORDEM DE PRIORIDADE DA CATEGORIA: LEGAL, FINANCE, IT, HR,
127200*    MEETING, INVITATION, COMPLAINT (POR ULTIMO); SEM NENHUM
127300*    DESSES INTENTS, CATEGORIA = "WORK".
127400
127500     MOVE SPACE TO WRK-CATEGORIA.
127600
127700     MOVE "legal" TO WRK-INTENT-BUSCA.
127800     PERFORM 0403-TEM-INTENT.
127900     IF WRK-INTENT-ACHOU = "Y" AND WRK-CATEGORIA = SPACE
128000         MOVE "LEGAL" TO WRK-CATEGORIA
128100     END-IF.
128200
128300     MOVE "finance" TO WRK-INTENT-BUSCA.
128400     PERFORM 0403-TEM-INTENT.
128500     IF WRK-INTENT-ACHOU = "Y" AND WRK-CATEGORIA = SPACE
128600         MOVE "FINANCE" TO WRK-CATEGORIA
128700     END-IF.
128800
128900     MOVE "it" TO WRK-INTENT-BUSCA.
129000     PERFORM 0403-TEM-INTENT.
129100     IF WRK-INTENT-ACHOU = "Y" AND WRK-CATEGORIA = SPACE
129200         MOVE "IT" TO WRK-CATEGORIA
129300     END-IF.
129400
129500     MOVE "hr" TO WRK-INTENT-BUSCA.
129600     PERFORM 0403-TEM-INTENT.
129700     IF WRK-INTENT-ACHOU = "Y" AND WRK-CATEGORIA = SPACE
129800         MOVE "HR" TO WRK-CATEGORIA
129900     END-IF.
130000
130100     MOVE "meeting" TO WRK-INTENT-BUSCA.
130200     PERFORM 0403-TEM-INTENT.
130300     IF WRK-INTENT-ACHOU = "Y" AND WRK-CATEGORIA = SPACE
130400         MOVE "MEETING" TO WRK-CATEGORIA
130500     END-IF.
130600
130700     MOVE "invitation" TO WRK-INTENT-BUSCA.
130800     PERFORM 0403-TEM-INTENT.
130900     IF WRK-INTENT-ACHOU = "Y" AND WRK-CATEGORIA = SPACE
131000         MOVE "INVITATION" TO WRK-CATEGORIA
131100     END-IF.
131200
131300     MOVE "complaint" TO WRK-INTENT-BUSCA.
131400     PERFORM 0403-TEM-INTENT.
131500     IF WRK-INTENT-ACHOU = "Y" AND WRK-CATEGORIA = SPACE
131600         MOVE "COMPLAINT" TO WRK-CATEGORIA
131700     END-IF.
131800
131900     IF WRK-CATEGORIA = SPACE
132000         MOVE "WORK" TO WRK-CATEGORIA
132100     END-IF.
132200
132300 0402-DETERMINA-CATEGORIA-FIM. EXIT.
132400
132500*-----------------------------------------------------------------
132600 0403-TEM-INTENT                           SECTION.
132700
132800*    PROCURA WRK-INTENT-BUSCA NA LISTA DE INTENTS JA DETECTADOS
132900*    PARA ESTE EMAIL (WRK-INTENT-TAB); USADO PELAS REGRAS DE
133000*    PRIORIDADE (U3), DE CATEGORIA E DE ESCLARECIMENTO (U7).
133100
133200     MOVE "N" TO WRK-INTENT-ACHOU.
133300     PERFORM 0404-TESTA-INTENT
133400         VARYING WRK-SUB FROM 1 BY 1
133500         UNTIL WRK-SUB > WRK-QTD-INTENTS
133600             OR WRK-INTENT-ACHOU = "Y".
133700
133800 0403-TEM-INTENT-FIM. EXIT.
133900
134000*-----------------------------------------------------------------
134100 0404-TESTA-INTENT                         SECTION.
134200
134300     IF WRK-INTENT-SLOT(WRK-SUB) = WRK-INTENT-BUSCA
134400         MOVE "Y" TO WRK-INTENT-ACHOU
134500     END-IF.
134600
134700 0404-TESTA-INTENT-FIM. EXIT.
134800*-----------------------------------------------------------------
134900 0521-VARRE-BNG                       SECTION.
135000
135100     MOVE "N" TO WRK-FND-BNG.
135200     PERFORM 0522-TESTA-BNG
135300         VARYING WRK-BNG-IX FROM 1 BY 1
135400         UNTIL WRK-BNG-IX > 4 OR WRK-FND-BNG = "Y".
135500
135600 0521-VARRE-BNG-FIM. EXIT.
135700
135800*-----------------------------------------------------------------
135900 0522-TESTA-BNG                       SECTION.
136000
136100     MOVE KW-BNG-TEXTO(WRK-BNG-IX) TO WRK-PADRAO.
136200     MOVE KW-BNG-LEN(WRK-BNG-IX)   TO WRK-PADRAO-LEN.
136300     PERFORM 0495-TEXTO-CONTEM.
136400     IF WRK-ACHOU = "Y"
136500         MOVE "Y" TO WRK-FND-BNG
136600     END-IF.
136700
136800 0522-TESTA-BNG-FIM. EXIT.
136900
137000*-----------------------------------------------------------------
137100 0523-VARRE-BP8                       SECTION.
137200
137300     MOVE "N" TO WRK-FND-BP8.
137400     PERFORM 0524-TESTA-BP8
137500         VARYING WRK-BP8-IX FROM 1 BY 1
137600         UNTIL WRK-BP8-IX > 8 OR WRK-FND-BP8 = "Y".
137700
137800 0523-VARRE-BP8-FIM. EXIT.
137900
138000*-----------------------------------------------------------------
138100 0524-TESTA-BP8                       SECTION.
138200
138300     MOVE KW-BP8-TEXTO(WRK-BP8-IX) TO WRK-PADRAO.
138400     MOVE KW-BP8-LEN(WRK-BP8-IX)   TO WRK-PADRAO-LEN.
138500     PERFORM 0495-TEXTO-CONTEM.
138600     IF WRK-ACHOU = "Y"
138700         MOVE "Y" TO WRK-FND-BP8
138800     END-IF.
138900
139000 0524-TESTA-BP8-FIM. EXIT.
139100
139200*-----------------------------------------------------------------
139300 0525-VARRE-BP5                       SECTION.
139400
139500     MOVE "N" TO WRK-FND-BP5.
139600     PERFORM 0526-TESTA-BP5
139700         VARYING WRK-BP5-IX FROM 1 BY 1
139800         UNTIL WRK-BP5-IX > 5 OR WRK-FND-BP5 = "Y".
139900
140000 0525-VARRE-BP5-FIM. EXIT.
140100
140200*-----------------------------------------------------------------
140300 0526-TESTA-BP5                       SECTION.
140400
140500     MOVE KW-BP5-TEXTO(WRK-BP5-IX) TO WRK-PADRAO.
140600     MOVE KW-BP5-LEN(WRK-BP5-IX)   TO WRK-PADRAO-LEN.
140700     PERFORM 0495-TEXTO-CONTEM.
140800     IF WRK-ACHOU = "Y"
140900         MOVE "Y" TO WRK-FND-BP5
141000     END-IF.
141100
141200 0526-TESTA-BP5-FIM. EXIT.
141300
141400*-----------------------------------------------------------------
141500 0527-VARRE-PII                       SECTION.
141600
141700     MOVE "N" TO WRK-FND-PII.
141800     PERFORM 0528-TESTA-PII
141900         VARYING WRK-PII-IX FROM 1 BY 1
142000         UNTIL WRK-PII-IX > 6 OR WRK-FND-PII = "Y".
142100
142200 0527-VARRE-PII-FIM. EXIT.
142300
142400*-----------------------------------------------------------------
142500 0528-TESTA-PII                       SECTION.
142600
142700*    DADOS PESSOAIS (U4) SO SAO PROCURADOS NO CORPO RECEBIDO,
142800*    CONFORME O MANUAL DO DEPARTAMENTO - NAO NO ASSUNTO.
142900
143000     MOVE KW-PII-TEXTO(WRK-PII-IX) TO WRK-PADRAO.
143100     MOVE KW-PII-LEN(WRK-PII-IX)   TO WRK-PADRAO-LEN.
143200     PERFORM 0493-CORPO-SOZINHO-CONTEM.
143300     IF WRK-ACHOU-CORPOSO = "Y"
143400         MOVE "Y" TO WRK-FND-PII
143500     END-IF.
143600
143700 0528-TESTA-PII-FIM. EXIT.
143800
143900*-----------------------------------------------------------------
144000 0529-VARRE-MIS                       SECTION.
144100
144200*    PROCURA NA MINUTA DE RESPOSTA-PADRAO (U8) JA MONTADA, NAO
144300*    NO TEXTO ORIGINAL DO EMAIL - USADO PELA REGRA DE INFORMACAO
144400*    CRITICA FALTANTE DO ESCLARECIMENTO (U7).
144500
144600     MOVE "N" TO WRK-FND-MIS.
144700     PERFORM 0530-TESTA-MIS
144800         VARYING WRK-MIS-IX FROM 1 BY 1
144900         UNTIL WRK-MIS-IX > 6 OR WRK-FND-MIS = "Y".
145000
145100 0529-VARRE-MIS-FIM. EXIT.
145200
145300*-----------------------------------------------------------------
145400 0530-TESTA-MIS                       SECTION.
145500
145600     MOVE KW-MIS-TEXTO(WRK-MIS-IX) TO WRK-PADRAO.
145700     MOVE KW-MIS-LEN(WRK-MIS-IX)   TO WRK-PADRAO-LEN.
145800     PERFORM 0531-CORPO-CONTEM.
145900     IF WRK-ACHOU = "Y"
146000         MOVE "Y" TO WRK-FND-MIS
146100     END-IF.
146200
146300 0530-TESTA-MIS-FIM. EXIT.
146400
146500*-----------------------------------------------------------------
146600 0531-CORPO-CONTEM                         SECTION.
146700
146800*    VERIFICADOR GENERICO DE SUBSTRING SOBRE O CORPO DA MINUTA
146900*    DE RESPOSTA (WRK-CORPO-MINUTA), MESMA TECNICA DE 0495.
147000
147100     MOVE "N" TO WRK-ACHOU.
147200     SUBTRACT WRK-PADRAO-LEN FROM 130 GIVING WRK-CI-LIMITE.
147300     ADD 1 TO WRK-CI-LIMITE.
147400     PERFORM 0532-TESTA-POS-CORPO
147500         VARYING WRK-CI FROM 1 BY 1
147600         UNTIL WRK-CI > WRK-CI-LIMITE OR WRK-ACHOU = "Y".
147700
147800 0531-CORPO-CONTEM-FIM. EXIT.
147900
148000*-----------------------------------------------------------------
148100 0532-TESTA-POS-CORPO                      SECTION.
148200
148300     IF WRK-CORPO-MINUTA(WRK-CI:WRK-PADRAO-LEN) =
148400             WRK-PADRAO(1:WRK-PADRAO-LEN)
148500         MOVE "Y" TO WRK-ACHOU
148600     END-IF.
148700
148800 0532-TESTA-POS-CORPO-FIM. EXIT.
148900
149000
149100*-----------------------------------------------------------------
149200 0500-CALCULA-PRIORIDADE                   SECTION.
149300
149400*    PONTUACAO DE PRIORIDADE (U3) - SETE FATORES PONDERADOS,
149500*    SEGUIDOS DE ARREDONDAMENTOS E FAIXA FINAL DE 0 A 150.
149600
149700     PERFORM 0510-FATOR-REMETENTE.
149800     PERFORM 0511-FATOR-URGENCIA.
149900     PERFORM 0512-FATOR-ACAO.
150000     PERFORM 0513-FATOR-IDADE.
150100     PERFORM 0514-FATOR-THREAD.
150200     PERFORM 0515-FATOR-CATEGORIA.
150300     PERFORM 0516-FATOR-IMPACTO.
150400
150500     COMPUTE WRK-PRI-TOTAL = WRK-FAT-REMETENTE + WRK-FAT-URGENCIA
150600         + WRK-FAT-ACAO + WRK-FAT-IDADE + WRK-FAT-THREAD
150700         + WRK-FAT-CATEGORIA + WRK-FAT-IMPACTO.
150800
150900     PERFORM 0517-POS-PROCESSAMENTO.
151000     PERFORM 0518-ATRIBUI-NIVEL.
151100     PERFORM 0560-FILTRA-PRIORIDADE.
151200
151300 0500-CALCULA-PRIORIDADE-FIM. EXIT.
151400
151500*-----------------------------------------------------------------
151600 0510-FATOR-REMETENTE                      SECTION.
151700
151800*    IMPORTANCIA DO REMETENTE (0-40), ELEVADA PARA RECLAMACAO E
151900*    LIMITADA A 20 QUANDO NAO HA NENHUM SINAL DE URGENCIA.
152000
152100     EVALUATE WRK-SENDER-TYPE
152200         WHEN "VIP"      MOVE 40 TO WRK-FAT-REMETENTE
152300         WHEN "TEAM"     MOVE 30 TO WRK-FAT-REMETENTE
152400         WHEN "CUSTOMER" MOVE 25 TO WRK-FAT-REMETENTE
152500         WHEN "VENDOR"   MOVE 15 TO WRK-FAT-REMETENTE
152600         WHEN "UNKNOWN"  MOVE  5 TO WRK-FAT-REMETENTE
152700         WHEN "SPAM"     MOVE  0 TO WRK-FAT-REMETENTE
152800         WHEN OTHER      MOVE  5 TO WRK-FAT-REMETENTE
152900     END-EVALUATE.
153000
153100     IF WRK-IS-VIP = "Y"
153200         MOVE 40 TO WRK-FAT-REMETENTE
153300     END-IF.
153400
153500     MOVE "complaint" TO WRK-INTENT-BUSCA.
153600     PERFORM 0403-TEM-INTENT.
153700     MOVE WRK-INTENT-ACHOU TO WRK-FLAG-TMP1.
153800     IF WRK-FLAG-TMP1 = "Y" AND WRK-FAT-REMETENTE LESS 25
153900         MOVE 25 TO WRK-FAT-REMETENTE
154000     END-IF.
154100
154200     MOVE "invitation" TO WRK-INTENT-BUSCA.
154300     PERFORM 0403-TEM-INTENT.
154400     MOVE WRK-INTENT-ACHOU TO WRK-FLAG-TMP2.
154500
154600     IF WRK-URG-SCORE = ZERO AND WRK-ACAO-REQ = "N"
154700         AND WRK-FLAG-TMP1 = "N" AND WRK-FLAG-TMP2 = "N"
154800         AND WRK-FAT-REMETENTE GREATER 20
154900         MOVE 20 TO WRK-FAT-REMETENTE
155000     END-IF.
155100
155200 0510-FATOR-REMETENTE-FIM. EXIT.
155300
155400*-----------------------------------------------------------------
155500 0511-FATOR-URGENCIA                       SECTION.
155600
155700*    PALAVRAS-CHAVE DE URGENCIA (0-35) - JA VEM CLAMPADO DO
155800*    SCANNER DE INTENCAO (U1, PASSO 18); REPETIDO AQUI POR
155900*    SEGURANCA.
156000
156100     MOVE WRK-URG-SCORE TO WRK-FAT-URGENCIA.
156200     IF WRK-FAT-URGENCIA GREATER 35
156300         MOVE 35 TO WRK-FAT-URGENCIA
156400     END-IF.
156500
156600 0511-FATOR-URGENCIA-FIM. EXIT.
156700
156800*-----------------------------------------------------------------
156900 0512-FATOR-ACAO                           SECTION.
157000
157100*    ACAO EXIGIDA (0-15).
157200
157300     MOVE ZERO TO WRK-FAT-ACAO.
157400     IF WRK-ACAO-REQ = "Y"
157500         ADD 8 TO WRK-FAT-ACAO
157600     END-IF.
157700     IF WRK-PERGUNTA = "Y"
157800         ADD 4 TO WRK-FAT-ACAO
157900     END-IF.
158000     IF WRK-ACAO-REQ = "Y" AND WRK-PERGUNTA = "Y"
158100         ADD 3 TO WRK-FAT-ACAO
158200     END-IF.
158300     IF WRK-SEGUE-CONTATO = "Y"
158400         ADD 3 TO WRK-FAT-ACAO
158500     END-IF.
158600     IF WRK-FAT-ACAO GREATER 15
158700         MOVE 15 TO WRK-FAT-ACAO
158800     END-IF.
158900
159000 0512-FATOR-ACAO-FIM. EXIT.
159100
159200*-----------------------------------------------------------------
159300 0513-FATOR-IDADE                          SECTION.
159400
159500*    IDADE DA CORRESPONDENCIA (0-10), EM HORAS, A PARTIR DE
159600*    EM-AGE-HOURS DO REGISTRO DE ENTRADA.
159700
159800     EVALUATE TRUE
159900         WHEN EM-AGE-HOURS EQUAL ZERO
160000             MOVE 10 TO WRK-FAT-IDADE
160100         WHEN EM-AGE-HOURS LESS 4
160200             MOVE  8 TO WRK-FAT-IDADE
160300         WHEN EM-AGE-HOURS LESS 24
160400             MOVE  5 TO WRK-FAT-IDADE
160500         WHEN EM-AGE-HOURS LESS 72
160600             MOVE  2 TO WRK-FAT-IDADE
160700         WHEN OTHER
160800             MOVE  0 TO WRK-FAT-IDADE
160900     END-EVALUATE.
161000
161100 0513-FATOR-IDADE-FIM. EXIT.
161200
161300*-----------------------------------------------------------------
161400 0514-FATOR-THREAD                         SECTION.
161500
161600*    CONTEXTO DE CONVERSA (0-15) - PREFIXO RE:/FWD: NO ASSUNTO,
161700*    DESTINATARIO DIRETO, ANEXO E TAMANHO DO ASSUNTO.
161800
161900     MOVE ZERO TO WRK-FAT-THREAD.
162000
162100     IF WRK-SUBJ-MIN(1:3) = "re:"
162200         ADD 5 TO WRK-FAT-THREAD
162300     END-IF.
162400     IF WRK-SUBJ-MIN(1:4) = "fwd:"
162500         ADD 1 TO WRK-FAT-THREAD
162600     END-IF.
162700     IF EM-RECIP-COUNT NOT EQUAL ZERO
162800         ADD 3 TO WRK-FAT-THREAD
162900     END-IF.
163000
163100     IF EM-HAS-ATTACH = "Y"
163200         ADD 4 TO WRK-FAT-THREAD
163300         PERFORM 0530-VERIFICA-ANEXO-ASSUNTO
163400         IF WRK-FLAG-TMP1 = "Y"
163500             ADD 2 TO WRK-FAT-THREAD
163600         END-IF
163700     END-IF.
163800
163900     MOVE WRK-SUBJ-RAW TO WRK-TRIM-AREA.
164000     MOVE 60 TO WRK-TRIM-MAX.
164100     PERFORM 0217-CALC-TRIM-LEN.
164200     IF WRK-TRIM-LEN GREATER 50
164300         ADD 1 TO WRK-FAT-THREAD
164400     END-IF.
164500
164600     IF WRK-FAT-THREAD GREATER 15
164700         MOVE 15 TO WRK-FAT-THREAD
164800     END-IF.
164900
165000 0514-FATOR-THREAD-FIM. EXIT.
165100
165200*-----------------------------------------------------------------
165300 0530-VERIFICA-ANEXO-ASSUNTO                SECTION.
165400
165500*    PROCURA NO ASSUNTO SOZINHO PALAVRAS QUE INDICAM UM ANEXO
165600*    RELEVANTE (CONTRATO, NOTA FISCAL ETC).
165700
165800     MOVE "N" TO WRK-FLAG-TMP1.
165900
166000     MOVE "attached"  TO WRK-PADRAO. MOVE 08 TO WRK-PADRAO-LEN.
166100     PERFORM 0497-ASSUNTO-CONTEM.
166200     IF WRK-ACHOU-SUBJ = "Y" MOVE "Y" TO WRK-FLAG-TMP1 END-IF.
166300
166400     MOVE "document"  TO WRK-PADRAO. MOVE 08 TO WRK-PADRAO-LEN.
166500     PERFORM 0497-ASSUNTO-CONTEM.
166600     IF WRK-ACHOU-SUBJ = "Y" MOVE "Y" TO WRK-FLAG-TMP1 END-IF.
166700
166800     MOVE "file"      TO WRK-PADRAO. MOVE 04 TO WRK-PADRAO-LEN.
166900     PERFORM 0497-ASSUNTO-CONTEM.
167000     IF WRK-ACHOU-SUBJ = "Y" MOVE "Y" TO WRK-FLAG-TMP1 END-IF.
167100
167200     MOVE "contract"  TO WRK-PADRAO. MOVE 08 TO WRK-PADRAO-LEN.
167300     PERFORM 0497-ASSUNTO-CONTEM.
167400     IF WRK-ACHOU-SUBJ = "Y" MOVE "Y" TO WRK-FLAG-TMP1 END-IF.
167500
167600     MOVE "agreement" TO WRK-PADRAO. MOVE 09 TO WRK-PADRAO-LEN.
167700     PERFORM 0497-ASSUNTO-CONTEM.
167800     IF WRK-ACHOU-SUBJ = "Y" MOVE "Y" TO WRK-FLAG-TMP1 END-IF.
167900
168000     MOVE "invoice"   TO WRK-PADRAO. MOVE 07 TO WRK-PADRAO-LEN.
168100     PERFORM 0497-ASSUNTO-CONTEM.
168200     IF WRK-ACHOU-SUBJ = "Y" MOVE "Y" TO WRK-FLAG-TMP1 END-IF.
168300
168400 0530-VERIFICA-ANEXO-ASSUNTO-FIM. EXIT.
168500
168600*-----------------------------------------------------------------
168700 0515-FATOR-CATEGORIA                      SECTION.
168800
168900*    CATEGORIA ESPECIAL (0-20), POR INTENT DETECTADO.
169000
169100     MOVE ZERO TO WRK-FAT-CATEGORIA.
169200
169300     MOVE "complaint" TO WRK-INTENT-BUSCA.
169400     PERFORM 0403-TEM-INTENT.
169500     IF WRK-INTENT-ACHOU = "Y"
169600         ADD 18 TO WRK-FAT-CATEGORIA
169700         IF WRK-URG-SCORE GREATER 10
169800             ADD 2 TO WRK-FAT-CATEGORIA
169900         END-IF
170000     END-IF.
170100
170200     MOVE "legal" TO WRK-INTENT-BUSCA.
170300     PERFORM 0403-TEM-INTENT.
170400     IF WRK-INTENT-ACHOU = "Y"
170500         ADD 12 TO WRK-FAT-CATEGORIA
170600     END-IF.
170700
170800     MOVE "finance" TO WRK-INTENT-BUSCA.
170900     PERFORM 0403-TEM-INTENT.
171000     IF WRK-INTENT-ACHOU = "Y"
171100         ADD 10 TO WRK-FAT-CATEGORIA
171200     END-IF.
171300
171400     MOVE "it" TO WRK-INTENT-BUSCA.
171500     PERFORM 0403-TEM-INTENT.
171600     IF WRK-INTENT-ACHOU = "Y"
171700         ADD 8 TO WRK-FAT-CATEGORIA
171800         IF WRK-URG-SCORE GREATER 8
171900             ADD 4 TO WRK-FAT-CATEGORIA
172000         END-IF
172100     END-IF.
172200
172300     MOVE "invitation" TO WRK-INTENT-BUSCA.
172400     PERFORM 0403-TEM-INTENT.
172500     IF WRK-INTENT-ACHOU = "Y"
172600         ADD 8 TO WRK-FAT-CATEGORIA
172700     END-IF.
172800
172900     MOVE "hr" TO WRK-INTENT-BUSCA.
173000     PERFORM 0403-TEM-INTENT.
173100     IF WRK-INTENT-ACHOU = "Y"
173200         ADD 6 TO WRK-FAT-CATEGORIA
173300     END-IF.
173400
173500     MOVE "meeting" TO WRK-INTENT-BUSCA.
173600     PERFORM 0403-TEM-INTENT.
173700     IF WRK-INTENT-ACHOU = "Y"
173800         ADD 5 TO WRK-FAT-CATEGORIA
173900         IF WRK-FND-HOJE-ASAP = "Y"
174000             ADD 5 TO WRK-FAT-CATEGORIA
174100         END-IF
174200     END-IF.
174300
174400     IF WRK-FAT-CATEGORIA GREATER 20
174500         MOVE 20 TO WRK-FAT-CATEGORIA
174600     END-IF.
174700
174800 0515-FATOR-CATEGORIA-FIM. EXIT.
174900
175000*-----------------------------------------------------------------
175100 0516-FATOR-IMPACTO                        SECTION.
175200
175300*    IMPACTO NO NEGOCIO (-5 A +10), SOBRE O TEXTO COMPLETO.
175400
175500     MOVE ZERO TO WRK-FAT-IMPACTO.
175600
175700     PERFORM 0521-VARRE-BNG.
175800     IF WRK-FND-BNG = "Y"
175900         SUBTRACT 5 FROM WRK-FAT-IMPACTO
176000     END-IF.
176100
176200     PERFORM 0523-VARRE-BP8.
176300     IF WRK-FND-BP8 = "Y"
176400         ADD 8 TO WRK-FAT-IMPACTO
176500     END-IF.
176600
176700     PERFORM 0525-VARRE-BP5.
176800     IF WRK-FND-BP5 = "Y"
176900         ADD 5 TO WRK-FAT-IMPACTO
177000     END-IF.
177100
177200     IF EM-RECIP-COUNT GREATER 20
177300         SUBTRACT 3 FROM WRK-FAT-IMPACTO
177400     END-IF.
177500
177600     IF WRK-FAT-IMPACTO LESS -5
177700         MOVE -5 TO WRK-FAT-IMPACTO
177800     END-IF.
177900     IF WRK-FAT-IMPACTO GREATER 10
178000         MOVE 10 TO WRK-FAT-IMPACTO
178100     END-IF.
178200
178300 0516-FATOR-IMPACTO-FIM. EXIT.
178400
178500*-----------------------------------------------------------------
178600 0517-POS-PROCESSAMENTO                    SECTION.
178700
178800*    ARREDONDAMENTOS SOBRE O TOTAL BRUTO: PISO PARA URGENCIA
178900*    ALTA, REFORCO DE 15% QUANDO HA 3 OU MAIS SINAIS FORTES, E
179000*    FAIXA FINAL DE 0 A 150.
179100
179200     IF WRK-URG-SCORE NOT LESS 18 AND WRK-PRI-TOTAL LESS 50
179300         MOVE 50 TO WRK-PRI-TOTAL
179400     END-IF.
179500     IF WRK-URG-SCORE NOT LESS 25 AND WRK-PRI-TOTAL LESS 70
179600         MOVE 70 TO WRK-PRI-TOTAL
179700     END-IF.
179800
179900     MOVE ZERO TO WRK-QTD-SINAIS.
180000     IF WRK-URG-SCORE NOT LESS 15
180100         ADD 1 TO WRK-QTD-SINAIS
180200     END-IF.
180300     IF WRK-ACAO-REQ = "Y" AND WRK-PERGUNTA = "Y"
180400         ADD 1 TO WRK-QTD-SINAIS
180500     END-IF.
180600     IF WRK-FAT-REMETENTE NOT LESS 30
180700         ADD 1 TO WRK-QTD-SINAIS
180800     END-IF.
180900     MOVE "complaint" TO WRK-INTENT-BUSCA.
181000     PERFORM 0403-TEM-INTENT.
181100     MOVE WRK-INTENT-ACHOU TO WRK-FLAG-TMP1.
181200     MOVE "legal" TO WRK-INTENT-BUSCA.
181300     PERFORM 0403-TEM-INTENT.
181400     MOVE WRK-INTENT-ACHOU TO WRK-FLAG-TMP2.
181500     IF WRK-FLAG-TMP1 = "Y" OR WRK-FLAG-TMP2 = "Y"
181600         ADD 1 TO WRK-QTD-SINAIS
181700     END-IF.
181800     IF WRK-FAT-CATEGORIA NOT LESS 15
181900         ADD 1 TO WRK-QTD-SINAIS
182000     END-IF.
182100
182200     IF WRK-QTD-SINAIS NOT LESS 3
182300         COMPUTE WRK-PRI-TOTAL = (WRK-PRI-TOTAL * 115) / 100
182400     END-IF.
182500
182600     IF WRK-PRI-TOTAL LESS ZERO
182700         MOVE ZERO TO WRK-PRI-TOTAL
182800     END-IF.
182900     IF WRK-PRI-TOTAL GREATER 150
183000         MOVE 150 TO WRK-PRI-TOTAL
183100     END-IF.
183200
183300 0517-POS-PROCESSAMENTO-FIM. EXIT.
183400
183500*-----------------------------------------------------------------
183600 0518-ATRIBUI-NIVEL                        SECTION.
183700
183800     EVALUATE TRUE
183900         WHEN WRK-PRI-TOTAL NOT LESS 75
184000             MOVE "HIGH"        TO WRK-PRIORITY-LVL
184100         WHEN WRK-PRI-TOTAL NOT LESS 50
184200             MOVE "MEDIUM"      TO WRK-PRIORITY-LVL
184300         WHEN WRK-PRI-TOTAL NOT LESS 30
184400             MOVE "LOW"         TO WRK-PRIORITY-LVL
184500         WHEN OTHER
184600             MOVE "NOT-REQUIRED" TO WRK-PRIORITY-LVL
184700     END-EVALUATE.
184800
184900 0518-ATRIBUI-NIVEL-FIM. EXIT.
185000
185100*-----------------------------------------------------------------
185200 0560-FILTRA-PRIORIDADE                    SECTION.
185300
185400*    PREDICADO DO FILTRO DE PRIORIDADE (FLUXO SECUNDARIO) - UM
185500*    EMAIL PASSA NO FILTRO SE O FILTRO FOR "ANY" OU SE O SEU
185600*    NIVEL DE PRIORIDADE FOR IGUAL AO FILTRO PEDIDO. O FILTRO
185700*    EM SI NAO E UM PARAMETRO DESTE BATCH NOTURNO - QUE SEMPRE
185800*    TRIA O LOTE INTEIRO - MAS O PREDICADO FICA DISPONIVEL PARA
185900*    O PAINEL DE CONSULTA ON-LINE DA MESA DE TRIAGEM.
186000
186100     MOVE "N" TO WRK-PASSOU-FILTRO.
186200     IF WRK-FILTRO-PRIORIDADE = "ANY"
186300         MOVE "Y" TO WRK-PASSOU-FILTRO
186400     ELSE
186500         IF WRK-FILTRO-PRIORIDADE = WRK-PRIORITY-LVL
186600             MOVE "Y" TO WRK-PASSOU-FILTRO
186700         END-IF
186800     END-IF.
186900
187000 0560-FILTRA-PRIORIDADE-FIM. EXIT.
187100
187200*-----------------------------------------------------------------
187300 0600-AVALIA-RISCO                         SECTION.
187400
187500*    SINALIZADORES DE RISCO (U4) - LEVANTADOS SOBRE A CATEGORIA,
187600*    O REMETENTE E O TEXTO DA CORRESPONDENCIA, E CONCATENADOS EM
187700*    WRK-RISCO-LINHA SEPARADOS POR BRANCO.
187800
187900     MOVE "N" TO WRK-FLAG-LEGAL.
188000     MOVE "N" TO WRK-FLAG-FINANC.
188100     MOVE "N" TO WRK-FLAG-EXTERNO.
188200     MOVE "N" TO WRK-FLAG-AMBIGUO.
188300     MOVE "N" TO WRK-FLAG-PII.
188400     MOVE ZERO TO WRK-QTD-FLAGS.
188500     MOVE SPACES TO WRK-RISCO-LINHA.
188600     MOVE 1 TO WRK-RISCO-PTR.
188700
188800     IF WRK-CATEGORIA = "LEGAL"
188900         MOVE "Y" TO WRK-FLAG-LEGAL
189000     END-IF.
189100     IF WRK-CATEGORIA = "FINANCE"
189200         MOVE "Y" TO WRK-FLAG-FINANC
189300     END-IF.
189400
189500     IF EM-FROM NOT EQUAL SPACES AND WRK-IS-INTERNO NOT EQUAL "Y"
189600         MOVE "Y" TO WRK-FLAG-EXTERNO
189700     END-IF.
189800
189900     MOVE "deadline" TO WRK-PADRAO. MOVE 8 TO WRK-PADRAO-LEN.
190000     PERFORM 0495-TEXTO-CONTEM.
190100     MOVE WRK-ACHOU TO WRK-FLAG-TMP1.
190200     MOVE "due"      TO WRK-PADRAO. MOVE 3 TO WRK-PADRAO-LEN.
190300     PERFORM 0495-TEXTO-CONTEM.
190400     IF (WRK-FLAG-TMP1 = "Y" OR WRK-ACHOU = "Y")
190500         AND WRK-FND-PRZ = "N"
190600         MOVE "Y" TO WRK-FLAG-AMBIGUO
190700     END-IF.
190800
190900     PERFORM 0527-VARRE-PII.
191000     IF WRK-FND-PII = "Y"
191100         MOVE "Y" TO WRK-FLAG-PII
191200     END-IF.
191300
191400     IF WRK-FLAG-LEGAL = "Y"
191500         STRING "LEGAL_COMMITMENT" " " DELIMITED BY SIZE
191600             INTO WRK-RISCO-LINHA WITH POINTER WRK-RISCO-PTR
191700             ON OVERFLOW CONTINUE
191800         END-STRING
191900         ADD 1 TO WRK-QTD-FLAGS
192000     END-IF.
192100     IF WRK-FLAG-FINANC = "Y"
192200         STRING "FINANCIAL_COMMITMENT" " " DELIMITED BY SIZE
192300             INTO WRK-RISCO-LINHA WITH POINTER WRK-RISCO-PTR
192400             ON OVERFLOW CONTINUE
192500         END-STRING
192600         ADD 1 TO WRK-QTD-FLAGS
192700     END-IF.
192800     IF WRK-FLAG-EXTERNO = "Y"
192900         STRING "EXTERNAL_SENDER" " " DELIMITED BY SIZE
193000             INTO WRK-RISCO-LINHA WITH POINTER WRK-RISCO-PTR
193100             ON OVERFLOW CONTINUE
193200         END-STRING
193300         ADD 1 TO WRK-QTD-FLAGS
193400     END-IF.
193500     IF WRK-FLAG-AMBIGUO = "Y"
193600         STRING "AMBIGUOUS_DEADLINE" " " DELIMITED BY SIZE
193700             INTO WRK-RISCO-LINHA WITH POINTER WRK-RISCO-PTR
193800             ON OVERFLOW CONTINUE
193900         END-STRING
194000         ADD 1 TO WRK-QTD-FLAGS
194100     END-IF.
194200     IF WRK-FLAG-PII = "Y"
194300         STRING "PII_DETECTED" " " DELIMITED BY SIZE
194400             INTO WRK-RISCO-LINHA WITH POINTER WRK-RISCO-PTR
194500             ON OVERFLOW CONTINUE
194600         END-STRING
194700         ADD 1 TO WRK-QTD-FLAGS
194800     END-IF.
194900
195000 0600-AVALIA-RISCO-FIM. EXIT.
195100
195200*-----------------------------------------------------------------
195300 0610-AVALIA-APROVACAO                     SECTION.
195400
195500*    DECISAO DE APROVACAO (U5) - BASTA UM SINALIZADOR DE RISCO
195600*    PARA EXIGIR REVISAO DE UM SUPERVISOR ANTES DO ENVIO.
195700
195800     IF WRK-QTD-FLAGS GREATER ZERO
195900         MOVE "REQUIRED"     TO WRK-APROVACAO
196000     ELSE
196100         MOVE "NOT-REQUIRED" TO WRK-APROVACAO
196200     END-IF.
196300
196400 0610-AVALIA-APROVACAO-FIM. EXIT.
196500
196600*-----------------------------------------------------------------
196700*  14/01/1999  ANF  0266  PARAGRAFO NOVO - TRIAGEM DE RISCO DE    CR-0266 
196800*                         RESPOSTA-A-TODOS (VIDE HISTORICO).
196900 0700-AVALIA-RESPONDE-TODOS                SECTION.
197000
197100*    RISCO DE RESPOSTA-A-TODOS (U6), SOBRE A LISTA PROPOSTA DE
197200*    ENDERECOS DE RESPOSTA (EM-REPLY-ADDRS). O NIVEL SO SOBE,
197300*    NUNCA DESCE, A MEDIDA QUE OS FATORES SAO AVALIADOS.
197400
197500     MOVE "NONE" TO WRK-RESPTODOS-RISCO.
197600     MOVE "N"    TO WRK-BLOQUEADO.
197700     MOVE ZERO   TO WRK-REPLY-TOTAL WRK-EXT-CONT WRK-INT-CONT.
197800
197900*    TODO EMAIL DESTE LOTE RECEBE UMA MINUTA-PADRAO (U8), LOGO
198000*    "SEM MINUTA" NUNCA OCORRE; O UNICO CASO DE RISCO NENHUM POR
198100*    FALTA DE CONDICOES E A AUSENCIA DE DESTINATARIO DE RESPOSTA.
198200
198300     IF EM-REPLY-TO-CNT GREATER ZERO
198400         PERFORM 0710-CONTA-DESTINATARIOS
198500         PERFORM 0720-FATOR-QUANTIDADE
198600         PERFORM 0721-FATOR-EXTERNOS
198700         PERFORM 0722-FATOR-MISTO
198800         PERFORM 0723-FATOR-LEGAL-FINANCA
198900         PERFORM 0724-FATOR-PII
199000     END-IF.
199100
199200     PERFORM 0730-DECIDE-RESPOSTA-TODOS.
199300
199400 0700-AVALIA-RESPONDE-TODOS-FIM. EXIT.
199500
199600*-----------------------------------------------------------------
199700 0710-CONTA-DESTINATARIOS                  SECTION.
199800
199900     MOVE SPACES TO WRK-END-TAB.
200000     UNSTRING EM-REPLY-ADDRS DELIMITED BY ","
200100         INTO WRK-END-SLOT(1) WRK-END-SLOT(2) WRK-END-SLOT(3)
200200              WRK-END-SLOT(4) WRK-END-SLOT(5).
200300
200400     MOVE EM-REPLY-TO-CNT TO WRK-REPLY-TOTAL.
200500     IF WRK-REPLY-TOTAL GREATER 5
200600         MOVE 5 TO WRK-SUB
200700     ELSE
200800         MOVE WRK-REPLY-TOTAL TO WRK-SUB
200900     END-IF.
201000
201100     PERFORM 0711-TESTA-DESTINATARIO
201200         VARYING WRK-IDX FROM 1 BY 1 UNTIL WRK-IDX GREATER WRK-SUB
201300
201400 0710-CONTA-DESTINATARIOS-FIM. EXIT.
201500
201600*-----------------------------------------------------------------
201700 0711-TESTA-DESTINATARIO                   SECTION.
201800
201900     MOVE SPACES TO WRK-END-LOCAL WRK-END-DOMINIO.
202000     UNSTRING WRK-END-SLOT(WRK-IDX) DELIMITED BY "@"
202100         INTO WRK-END-LOCAL WRK-END-DOMINIO.
202200
202300     MOVE WRK-END-DOMINIO TO WRK-TRIM-AREA.
202400     MOVE 40               TO WRK-TRIM-MAX.
202500     PERFORM 0217-CALC-TRIM-LEN.
202600
202700     IF WRK-TRIM-LEN = WRK-DOMINIO-INTERNO-LEN
202800         AND WRK-END-DOMINIO(1:WRK-TRIM-LEN) =
202900             WRK-DOMINIO-INTERNO(1:WRK-DOMINIO-INTERNO-LEN)
203000         ADD 1 TO WRK-INT-CONT
203100     ELSE
203200         ADD 1 TO WRK-EXT-CONT
203300     END-IF.
203400
203500 0711-TESTA-DESTINATARIO-FIM. EXIT.
203600
203700*-----------------------------------------------------------------
203800 0720-FATOR-QUANTIDADE                     SECTION.
203900
204000     IF WRK-REPLY-TOTAL GREATER 10
204100         MOVE "HIGH" TO WRK-RESPTODOS-RISCO
204200     ELSE
204300         IF WRK-REPLY-TOTAL GREATER 5
204400             PERFORM 0725-ELEVA-MEDIUM
204500         END-IF
204600     END-IF.
204700
204800 0720-FATOR-QUANTIDADE-FIM. EXIT.
204900
205000*-----------------------------------------------------------------
205100 0721-FATOR-EXTERNOS                       SECTION.
205200
205300     IF WRK-EXT-CONT GREATER 3
205400         MOVE "HIGH" TO WRK-RESPTODOS-RISCO
205500     ELSE
205600         IF WRK-EXT-CONT GREATER ZERO
205700             PERFORM 0725-ELEVA-MEDIUM
205800         END-IF
205900     END-IF.
206000
206100 0721-FATOR-EXTERNOS-FIM. EXIT.
206200
206300*-----------------------------------------------------------------
206400 0722-FATOR-MISTO                          SECTION.
206500
206600     IF WRK-INT-CONT GREATER ZERO AND WRK-EXT-CONT GREATER ZERO
206700         IF WRK-EXT-CONT GREATER 2
206800             MOVE "HIGH" TO WRK-RESPTODOS-RISCO
206900         ELSE
207000             PERFORM 0725-ELEVA-MEDIUM
207100         END-IF
207200     END-IF.
207300
207400 0722-FATOR-MISTO-FIM. EXIT.
207500
207600*-----------------------------------------------------------------
207700 0723-FATOR-LEGAL-FINANCA                  SECTION.
207800
207900     IF (WRK-CATEGORIA = "LEGAL" OR WRK-CATEGORIA = "FINANCE")
208000         AND WRK-EXT-CONT GREATER ZERO
208100         MOVE "HIGH" TO WRK-RESPTODOS-RISCO
208200     END-IF.
208300
208400 0723-FATOR-LEGAL-FINANCA-FIM. EXIT.
208500
208600*-----------------------------------------------------------------
208700 0724-FATOR-PII                            SECTION.
208800
208900     IF WRK-FLAG-PII = "Y" AND WRK-EXT-CONT GREATER ZERO
209000         MOVE "CRITICAL" TO WRK-RESPTODOS-RISCO
209100     END-IF.
209200
209300 0724-FATOR-PII-FIM. EXIT.
209400
209500*-----------------------------------------------------------------
209600 0725-ELEVA-MEDIUM                         SECTION.
209700
209800*    ELEVA O RISCO PARA MEDIUM SE AINDA ESTIVER EM NONE; NUNCA
209900*    REBAIXA UM RISCO JA MARCADO HIGH OU CRITICAL.
210000
210100     IF WRK-RESPTODOS-RISCO = "NONE"
210200         MOVE "MEDIUM" TO WRK-RESPTODOS-RISCO
210300     END-IF.
210400
210500 0725-ELEVA-MEDIUM-FIM. EXIT.
210600
210700*-----------------------------------------------------------------
210800 0730-DECIDE-RESPOSTA-TODOS                SECTION.
210900
211000     EVALUATE WRK-RESPTODOS-RISCO
211100         WHEN "HIGH"
211200             MOVE "Y"        TO WRK-BLOQUEADO
211300             MOVE "REQUIRED" TO WRK-APROVACAO
211400         WHEN "CRITICAL"
211500             MOVE "Y"        TO WRK-BLOQUEADO
211600             MOVE "REQUIRED" TO WRK-APROVACAO
211700         WHEN "MEDIUM"
211800             MOVE "REQUIRED" TO WRK-APROVACAO
211900         WHEN OTHER
212000             CONTINUE
212100     END-EVALUATE.
212200
212300 0730-DECIDE-RESPOSTA-TODOS-FIM. EXIT.
212400
212500*-----------------------------------------------------------------
212600*  14/01/1999  ANF  0266  PARAGRAFO NOVO - MINUTA-PADRAO DE       CR-0266 
212700*                         RESPOSTA POR TIPO DE INTENCAO.
212800 0850-SELECIONA-MODELO                     SECTION.
212900
213000*    ESCOLHA DA MINUTA-PADRAO (U8) POR INTENCAO PRIMARIA; A
213100*    RECLAMACAO SEMPRE PREVALECE QUANDO PRESENTE.
213200
213300     MOVE "default" TO WRK-TEMPLATE-KEY.
213400     MOVE WRK-TPL-PADRAO TO WRK-CORPO-MINUTA.
213500
213600     MOVE "meeting" TO WRK-INTENT-BUSCA.
213700     PERFORM 0403-TEM-INTENT.
213800     IF WRK-INTENT-ACHOU = "Y"
213900         MOVE "meeting" TO WRK-TEMPLATE-KEY
214000         MOVE WRK-TPL-REUNIAO TO WRK-CORPO-MINUTA
214100     END-IF.
214200
214300     IF WRK-CATEGORIA = "WORK"
214400         IF WRK-PERGUNTA = "Y"
214500             MOVE "question" TO WRK-TEMPLATE-KEY
214600             MOVE WRK-TPL-PERGUNTA TO WRK-CORPO-MINUTA
214700         ELSE
214800             IF WRK-ACAO-REQ = "Y"
214900                 MOVE "request" TO WRK-TEMPLATE-KEY
215000                 MOVE WRK-TPL-PEDIDO TO WRK-CORPO-MINUTA
215100             END-IF
215200         END-IF
215300     END-IF.
215400
215500     MOVE "complaint" TO WRK-INTENT-BUSCA.
215600     PERFORM 0403-TEM-INTENT.
215700     IF WRK-INTENT-ACHOU = "Y"
215800         MOVE "complaint" TO WRK-TEMPLATE-KEY
215900         MOVE WRK-TPL-RECLAMACAO TO WRK-CORPO-MINUTA
216000     END-IF.
216100
216200     MOVE WRK-CORPO-MINUTA TO WRK-TRIM-AREA.
216300     MOVE 130               TO WRK-TRIM-MAX.
216400     PERFORM 0217-CALC-TRIM-LEN.
216500     MOVE WRK-TRIM-LEN TO WRK-CORPO-LEN.
216600
216700 0850-SELECIONA-MODELO-FIM. EXIT.
216800
216900*-----------------------------------------------------------------
217000 0860-MONTA-ASSUNTO-RESP                   SECTION.
217100
217200*    ASSUNTO DA RESPOSTA (U8) - NAO DUPLICA "RE:" SE JA PRESENTE
217300*    NO ASSUNTO ORIGINAL.
217400
217500     IF WRK-SUBJ-MIN(1:3) = "re:"
217600         MOVE EM-SUBJECT TO WRK-ASSUNTO-RESP
217700     ELSE
217800         STRING "Re: " EM-SUBJECT DELIMITED BY SIZE
217900             INTO WRK-ASSUNTO-RESP
218000     END-IF.
218100
218200 0860-MONTA-ASSUNTO-RESP-FIM. EXIT.
218300
218400*-----------------------------------------------------------------
218500*  05/05/1996  ANF  0233  PARAGRAFO NOVO - REGRA DE ESCLARECIMENTOCR-0233 
218600*                         DE MINUTA ANTES DO ENVIO AO REVISOR.
218700 0800-AVALIA-ESCLARECIMENTO                SECTION.
218800
218900*    DECISAO DE ESCLARECIMENTO (U7) ANTES DO ENVIO DA MINUTA -
219000*    DESTINATARIOS AMBIGUOS, INTENCAO POUCO CLARA OU INFORMACAO
219100*    CRITICA FALTANTE NO CORPO DA RESPOSTA.
219200
219300     MOVE "N" TO WRK-ESCLARECER.
219400
219500     IF EM-REPLY-TO-CNT EQUAL ZERO
219600         MOVE "Y" TO WRK-ESCLARECER
219700     END-IF.
219800
219900     IF EM-ORIG-RECIPS GREATER 1 AND WRK-REPLY-TOTAL EQUAL 1
220000         IF WRK-END-SLOT(1) NOT EQUAL EM-FROM
220100             MOVE "Y" TO WRK-ESCLARECER
220200         END-IF
220300     END-IF.
220400
220500     IF EM-REPLY-TO-CNT GREATER ZERO
220600         PERFORM 0741-VERIFICA-ENDERECOS-GENERICOS
220700         IF WRK-FLAG-TMP1 = "Y"
220800             MOVE "Y" TO WRK-ESCLARECER
220900         END-IF
221000     END-IF.
221100
221200     IF WRK-QTD-INTENTS EQUAL ZERO OR WRK-QTD-INTENTS GREATER 3
221300         MOVE "Y" TO WRK-ESCLARECER
221400     END-IF.
221500
221600     IF WRK-ACAO-REQ = "Y"
221700         PERFORM 0529-VARRE-MIS
221800         IF WRK-FND-MIS = "N"
221900             MOVE "Y" TO WRK-ESCLARECER
222000         END-IF
222100     END-IF.
222200
222300     IF WRK-PERGUNTA = "Y" AND WRK-CORPO-LEN LESS 50
222400         MOVE "Y" TO WRK-ESCLARECER
222500     END-IF.
222600
222700 0800-AVALIA-ESCLARECIMENTO-FIM. EXIT.
222800
222900*-----------------------------------------------------------------
223000 0741-VERIFICA-ENDERECOS-GENERICOS          SECTION.
223100
223200*    VERIFICA SE ALGUM ENDERECO DE RESPOSTA PROPOSTO COMECA POR
223300*    UM PREFIXO DE CAIXA GENERICA (INFO@, SUPORTE@ ETC).
223400
223500     MOVE "N" TO WRK-FLAG-TMP1.
223600     IF WRK-REPLY-TOTAL GREATER 5
223700         MOVE 5 TO WRK-SUB
223800     ELSE
223900         MOVE WRK-REPLY-TOTAL TO WRK-SUB
224000     END-IF.
224100     PERFORM 0742-TESTA-ENDERECO-SLOT
224200         VARYING WRK-IDX FROM 1 BY 1
224300         UNTIL WRK-IDX GREATER WRK-SUB OR WRK-FLAG-TMP1 = "Y".
224400
224500 0741-VERIFICA-ENDERECOS-GENERICOS-FIM. EXIT.
224600
224700*-----------------------------------------------------------------
224800 0742-TESTA-ENDERECO-SLOT                   SECTION.
224900
225000     MOVE "N" TO WRK-ACHOU.
225100     PERFORM 0743-TESTA-PREFIXO-GEN
225200         VARYING WRK-GEN-IX FROM 1 BY 1
225300         UNTIL WRK-GEN-IX > 8 OR WRK-ACHOU = "Y".
225400     IF WRK-ACHOU = "Y"
225500         MOVE "Y" TO WRK-FLAG-TMP1
225600     END-IF.
225700
225800 0742-TESTA-ENDERECO-SLOT-FIM. EXIT.
225900
226000*-----------------------------------------------------------------
226100 0743-TESTA-PREFIXO-GEN                     SECTION.
226200
226300     IF WRK-END-SLOT(WRK-IDX)(1:KW-GEN-LEN(WRK-GEN-IX)) =
226400             KW-GEN-TEXTO(WRK-GEN-IX)(1:KW-GEN-LEN(WRK-GEN-IX))
226500         MOVE "Y" TO WRK-ACHOU
226600     END-IF.
226700
226800 0743-TESTA-PREFIXO-GEN-FIM. EXIT.
226900
227000*-----------------------------------------------------------------
227100 0900-GRAVA-SAIDA                           SECTION.
227200
227300*    MONTA O REGISTRO DE SAIDA DA CORRESPONDENCIA JA TRIADA E
227400*    GRAVA NO ARQUIVO TRIAGE-OUT, UM REGISTRO POR MENSAGEM LIDA.
227500
227600     MOVE SPACES TO REG-TRIAGE-OUT.
227700
227800     MOVE EM-ID               TO TR-ID.
227900     MOVE WRK-SENDER-TYPE     TO TR-SENDER-TYPE.
228000     MOVE WRK-IS-VIP          TO TR-IS-VIP.
228100     MOVE WRK-URG-SCORE       TO TR-URGENCY-SCORE.
228200     MOVE WRK-ACAO-REQ        TO TR-ACTION-REQ.
228300     MOVE WRK-PERGUNTA        TO TR-QUESTION.
228400     MOVE WRK-SEGUE-CONTATO   TO TR-FOLLOW-UP.
228500     MOVE WRK-CATEGORIA       TO TR-CATEGORY.
228600     MOVE WRK-PRI-TOTAL       TO TR-PRIORITY-SCORE.
228700     MOVE WRK-PRIORITY-LVL    TO TR-PRIORITY-LVL.
228800
228900     IF WRK-ACAO-REQ = "Y"
229000         MOVE "REPLY" TO TR-INTENT
229100     ELSE
229200         MOVE "WAIT"  TO TR-INTENT
229300     END-IF.
229400
229500     MOVE WRK-RISCO-LINHA     TO TR-RISK-FLAGS.
229600     MOVE WRK-APROVACAO      TO TR-APPROVAL.
229700     MOVE WRK-RESPTODOS-RISCO TO TR-REPLYALL-RISK.
229800     MOVE WRK-BLOQUEADO       TO TR-BLOCKED.
229900     MOVE WRK-ESCLARECER      TO TR-CLARIFY.
230000     MOVE WRK-ASSUNTO-RESP    TO TR-REPLY-SUBJ.
230100     MOVE WRK-TEMPLATE-KEY    TO TR-TEMPLATE-KEY.
230200
230300     WRITE TRIAGE-OUT.
230400     IF FS-TRIAGE-OUT NOT EQUAL "00"
230500         MOVE WRK-ERRO-GRAVACAO TO WRK-MSGERRO
230600         DISPLAY WRK-MSGERRO
230700     END-IF.
230800
230900 0900-GRAVA-SAIDA-FIM. EXIT.
231000
231100*-----------------------------------------------------------------
231200*  27/07/1999  RBT  0270  PARAGRAFO NOVO - ACUMULADORES DO PAINEL CR-0270 
231300*                         DE METRICAS DE FECHAMENTO DE LOTE.
231400 0950-ACUMULA-METRICAS                      SECTION.
231500
231600*    ATUALIZA OS CONTADORES DO PAINEL FINAL DE METRICAS COM OS
231700*    RESULTADOS DESTA CORRESPONDENCIA.  TODA MENSAGEM RECEBE UMA
231800*    MINUTA (ACU-DRAFTS), MAS OS ACOMPANHAMENTOS AGENDADOS (U10
231900*    NAO PREVE MINUTO POR ACOMPANHAMENTO) NAO ENTRAM NO TEMPO
232000*    ESTIMADO ECONOMIZADO.
232100
232200     ADD 1 TO ACU-TOTAL.
232300
232400     EVALUATE WRK-PRIORITY-LVL
232500         WHEN "HIGH"
232600             ADD 1 TO ACU-HIGH
232700         WHEN "MEDIUM"
232800             ADD 1 TO ACU-MEDIUM
232900         WHEN "LOW"
233000             ADD 1 TO ACU-LOW
233100         WHEN OTHER
233200             ADD 1 TO ACU-NOTREQ
233300     END-EVALUATE.
233400
233500     ADD 1 TO ACU-DRAFTS.
233600
233700     IF WRK-BLOQUEADO = "Y"
233800         ADD 1 TO ACU-BLOCKED
233900     END-IF.
234000
234100     IF WRK-IS-VIP = "Y"
234200         ADD 1 TO ACU-VIP
234300     END-IF.
234400
234500     IF WRK-APROVACAO = "REQUIRED"
234600         ADD 1 TO ACU-APROVACAO
234700     END-IF.
234800
234900     PERFORM 0955-ACUMULA-CATEGORIA
235000         VARYING WRK-CAT-IX FROM 1 BY 1
235100         UNTIL WRK-CAT-IX > 8.
235200
235300     ADD 2 TO ACU-TEMPO.
235400     ADD 1 TO ACU-TEMPO.
235500     ADD 5 TO ACU-TEMPO.
235600
235700 0950-ACUMULA-METRICAS-FIM. EXIT.
235800
235900*-----------------------------------------------------------------
236000 0955-ACUMULA-CATEGORIA                      SECTION.
236100
236200     MOVE "N" TO WRK-ACHOU.
236300     PERFORM 0956-TESTA-CAT-NOME.
236400     IF WRK-ACHOU = "Y"
236500         ADD 1 TO ACU-CAT-CONT(WRK-CAT-IX)
236600     END-IF.
236700
236800 0955-ACUMULA-CATEGORIA-FIM. EXIT.
236900
237000*-----------------------------------------------------------------
237100 0956-TESTA-CAT-NOME                          SECTION.
237200
237300     IF WRK-CATEGORIA = WRK-CAT-NOME-R(WRK-CAT-IX)(1:10)
237400         MOVE "Y" TO WRK-ACHOU
237500     END-IF.
237600
237700 0956-TESTA-CAT-NOME-FIM. EXIT.
237800
237900*-----------------------------------------------------------------
238000 0300-FINALIZAR                              SECTION.
238100
238200*    FECHA OS TRES ARQUIVOS DO BATCH E IMPRIME O PAINEL DE
238300*    METRICAS NO RELATORIO DE ENCERRAMENTO.
238400
238500     CLOSE EMAIL-IN.
238600     IF FS-EMAIL-IN NOT EQUAL "00"
238700         MOVE WRK-ERRO-FECHA TO WRK-MSGERRO
238800         DISPLAY WRK-MSGERRO
238900     END-IF.
239000
239100     CLOSE TRIAGE-OUT.
239200     IF FS-TRIAGE-OUT NOT EQUAL "00"
239300         MOVE WRK-ERRO-FECHA TO WRK-MSGERRO
239400         DISPLAY WRK-MSGERRO
239500     END-IF.
239600
239700     PERFORM 0310-IMPRIME-PAINEL.
239800
239900     CLOSE METRICS-RPT.
240000     IF FS-METRICS-RPT NOT EQUAL "00"
240100         MOVE WRK-ERRO-FECHA TO WRK-MSGERRO
240200         DISPLAY WRK-MSGERRO
240300     END-IF.
240400
240500     DISPLAY WRK-FIM-PRG.
240600
240700 0300-FINALIZAR-FIM. EXIT.
240800
240900*-----------------------------------------------------------------
241000*  27/07/1999  RBT  0270  PARAGRAFO NOVO - PAINEL DE METRICAS EM  CR-0270 
241100*                         FORMATO DE CAIXA (RELATORIO EMTRMET).
241200 0310-IMPRIME-PAINEL                         SECTION.
241300
241400*    GRAVA O QUADRO-RESUMO DE 57 COLUNAS COM OS TOTAIS DO LOTE,
241500*    NOS MOLDES DO PAINEL QUE O SUPERVISOR DA UNIDADE DE
241600*    CORRESPONDENCIA CONFERE TODA MANHA.
241700
241800     MOVE "+------------------------------------------------------
241900         TO REG-METRICS-RPT.
242000     WRITE METRICS-RPT.
242100
242200     MOVE "|              EMAIL AGENT METRICS PANEL
242300         TO REG-METRICS-RPT.
242400     WRITE METRICS-RPT.
242500
242600     MOVE "+------------------------------------------------------
242700         TO REG-METRICS-RPT.
242800     WRITE METRICS-RPT.
242900
243000     MOVE ACU-TOTAL TO WRK-PNL-VALOR3.
243100     MOVE "|  Total Emails Processed:
243200         TO REG-METRICS-RPT.
243300     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
243400     WRITE METRICS-RPT.
243500
243600     MOVE ACU-HIGH TO WRK-PNL-VALOR3.
243700     MOVE "|  High Priority:
243800         TO REG-METRICS-RPT.
243900     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
244000     WRITE METRICS-RPT.
244100
244200     MOVE ACU-MEDIUM TO WRK-PNL-VALOR3.
244300     MOVE "|  Medium Priority:
244400         TO REG-METRICS-RPT.
244500     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
244600     WRITE METRICS-RPT.
244700
244800     MOVE ACU-LOW TO WRK-PNL-VALOR3.
244900     MOVE "|  Low Priority:
245000         TO REG-METRICS-RPT.
245100     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
245200     WRITE METRICS-RPT.
245300
245400     MOVE ACU-DRAFTS TO WRK-PNL-VALOR3.
245500     MOVE "|  Drafts Created:
245600         TO REG-METRICS-RPT.
245700     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
245800     WRITE METRICS-RPT.
245900
246000     MOVE ZERO TO WRK-PNL-VALOR3.
246100     MOVE "|  Follow-ups Scheduled:
246200         TO REG-METRICS-RPT.
246300     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
246400     WRITE METRICS-RPT.
246500
246600     MOVE ACU-BLOCKED TO WRK-PNL-VALOR3.
246700     MOVE "|  Blocked Items:
246800         TO REG-METRICS-RPT.
246900     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
247000     WRITE METRICS-RPT.
247100
247200     MOVE ACU-VIP TO WRK-PNL-VALOR3.
247300     MOVE "|  VIP Emails:
247400         TO REG-METRICS-RPT.
247500     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
247600     WRITE METRICS-RPT.
247700
247800     MOVE ACU-APROVACAO TO WRK-PNL-VALOR3.
247900     MOVE "|  Require Approval:
248000         TO REG-METRICS-RPT.
248100     MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(29:3).
248200     WRITE METRICS-RPT.
248300
248400     MOVE ACU-TEMPO TO WRK-PNL-VALOR5.
248500     MOVE "|  Estimated Time Saved:          minutes
248600         TO REG-METRICS-RPT.
248700     MOVE WRK-PNL-VALOR5 TO REG-METRICS-RPT(29:5).
248800     WRITE METRICS-RPT.
248900
249000     MOVE "+------------------------------------------------------
249100         TO REG-METRICS-RPT.
249200     WRITE METRICS-RPT.
249300
249400     MOVE "|  CATEGORIES:
249500         TO REG-METRICS-RPT.
249600     WRITE METRICS-RPT.
249700
249800     PERFORM 0320-IMPRIME-CATEGORIAS
249900         VARYING WRK-CAT-IX FROM 1 BY 1
250000         UNTIL WRK-CAT-IX > 8.
250100
250200     MOVE "+------------------------------------------------------
250300         TO REG-METRICS-RPT.
250400     WRITE METRICS-RPT.
250500
250600 0310-IMPRIME-PAINEL-FIM. EXIT.
250700
250800*-----------------------------------------------------------------
250900 0320-IMPRIME-CATEGORIAS                     SECTION.
251000
251100*    UMA LINHA POR CATEGORIA QUE OCORREU NO LOTE DO DIA, COM O
251200*    NOME DA CATEGORIA ALINHADO A DIREITA E A QUANTIDADE DE
251300*    CORRESPONDENCIAS DAQUELA CATEGORIA.
251400
251500     IF ACU-CAT-CONT(WRK-CAT-IX) GREATER ZERO
251600         MOVE "|                 :
251700             TO REG-METRICS-RPT.
251800         MOVE WRK-CAT-NOME-R(WRK-CAT-IX)(1:12) TO WRK-PNL-CATNOME.
251900         MOVE WRK-PNL-CATNOME TO REG-METRICS-RPT(7:12).
252000         MOVE ACU-CAT-CONT(WRK-CAT-IX) TO WRK-PNL-VALOR3.
252100         MOVE WRK-PNL-VALOR3 TO REG-METRICS-RPT(22:3).
252200         WRITE METRICS-RPT.
252300     END-IF.
252400
252500 0320-IMPRIME-CATEGORIAS-FIM. EXIT.
