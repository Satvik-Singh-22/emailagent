      *-----------------------------------------------------------------
       0521-VARRE-BNG                       SECTION.

           MOVE "N" TO WRK-FND-BNG.
           PERFORM 0522-TESTA-BNG
               VARYING WRK-BNG-IX FROM 1 BY 1
               UNTIL WRK-BNG-IX > 4 OR WRK-FND-BNG = "Y".

       0521-VARRE-BNG-FIM. EXIT.

      *-----------------------------------------------------------------
       0522-TESTA-BNG                       SECTION.

           MOVE KW-BNG-TEXTO(WRK-BNG-IX) TO WRK-PADRAO.
           MOVE KW-BNG-LEN(WRK-BNG-IX)   TO WRK-PADRAO-LEN.
           PERFORM 0495-TEXTO-CONTEM.
           IF WRK-ACHOU = "Y"
               MOVE "Y" TO WRK-FND-BNG
           END-IF.

       0522-TESTA-BNG-FIM. EXIT.

      *-----------------------------------------------------------------
       0523-VARRE-BP8                       SECTION.

           MOVE "N" TO WRK-FND-BP8.
           PERFORM 0524-TESTA-BP8
               VARYING WRK-BP8-IX FROM 1 BY 1
               UNTIL WRK-BP8-IX > 8 OR WRK-FND-BP8 = "Y".

       0523-VARRE-BP8-FIM. EXIT.

      *-----------------------------------------------------------------
       0524-TESTA-BP8                       SECTION.

           MOVE KW-BP8-TEXTO(WRK-BP8-IX) TO WRK-PADRAO.
           MOVE KW-BP8-LEN(WRK-BP8-IX)   TO WRK-PADRAO-LEN.
           PERFORM 0495-TEXTO-CONTEM.
           IF WRK-ACHOU = "Y"
               MOVE "Y" TO WRK-FND-BP8
           END-IF.

       0524-TESTA-BP8-FIM. EXIT.

      *-----------------------------------------------------------------
       0525-VARRE-BP5                       SECTION.

           MOVE "N" TO WRK-FND-BP5.
           PERFORM 0526-TESTA-BP5
               VARYING WRK-BP5-IX FROM 1 BY 1
               UNTIL WRK-BP5-IX > 5 OR WRK-FND-BP5 = "Y".

       0525-VARRE-BP5-FIM. EXIT.

      *-----------------------------------------------------------------
       0526-TESTA-BP5                       SECTION.

           MOVE KW-BP5-TEXTO(WRK-BP5-IX) TO WRK-PADRAO.
           MOVE KW-BP5-LEN(WRK-BP5-IX)   TO WRK-PADRAO-LEN.
           PERFORM 0495-TEXTO-CONTEM.
           IF WRK-ACHOU = "Y"
               MOVE "Y" TO WRK-FND-BP5
           END-IF.

       0526-TESTA-BP5-FIM. EXIT.

      *-----------------------------------------------------------------
       0527-VARRE-PII                       SECTION.

           MOVE "N" TO WRK-FND-PII.
           PERFORM 0528-TESTA-PII
               VARYING WRK-PII-IX FROM 1 BY 1
               UNTIL WRK-PII-IX > 6 OR WRK-FND-PII = "Y".

       0527-VARRE-PII-FIM. EXIT.

      *-----------------------------------------------------------------
       0528-TESTA-PII                       SECTION.

           MOVE KW-PII-TEXTO(WRK-PII-IX) TO WRK-PADRAO.
           MOVE KW-PII-LEN(WRK-PII-IX)   TO WRK-PADRAO-LEN.
           PERFORM 0495-TEXTO-CONTEM.
           IF WRK-ACHOU = "Y"
               MOVE "Y" TO WRK-FND-PII
           END-IF.

       0528-TESTA-PII-FIM. EXIT.

      *-----------------------------------------------------------------
       0529-VARRE-MIS                       SECTION.

           MOVE "N" TO WRK-FND-MIS.
           PERFORM 0530-TESTA-MIS
               VARYING WRK-MIS-IX FROM 1 BY 1
               UNTIL WRK-MIS-IX > 6 OR WRK-FND-MIS = "Y".

       0529-VARRE-MIS-FIM. EXIT.

      *-----------------------------------------------------------------
       0530-TESTA-MIS                       SECTION.

           MOVE KW-MIS-TEXTO(WRK-MIS-IX) TO WRK-PADRAO.
           MOVE KW-MIS-LEN(WRK-MIS-IX)   TO WRK-PADRAO-LEN.
           PERFORM 0495-TEXTO-CONTEM.
           IF WRK-ACHOU = "Y"
               MOVE "Y" TO WRK-FND-MIS
           END-IF.

       0530-TESTA-MIS-FIM. EXIT.

